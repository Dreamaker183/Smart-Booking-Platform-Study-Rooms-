000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGMAIN.
000500 AUTHOR.         RICHARD M BANKS.
000600 INSTALLATION.   CAMPUS SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE STUDY ROOM BOOKING
001200*               SUITE.  LOADS THE ROOM MASTER, THEN PROCESSES THE
001300*               TRANSACTION FILE ONE RECORD AT A TIME - CREATE,
001400*               APPROVE, REJECT, PAY, CANCEL - CALLING OUT TO
001500*               BKGVPRC/BKGVAPR/BKGVCAN/BKGVSTA FOR PRICING,
001600*               APPROVAL, REFUND AND STATE-MACHINE RULES.  WRITES
001700*               THE UPDATED BOOKING FILE, THE PAYMENT LEDGER, THE
001800*               NOTIFICATION FILE, THE AUDIT TRAIL AND THE
001900*               PROCESSING REPORT.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*
002500*=================================================================
002600*
002700* TAG     DEV     DATE        DESCRIPTION
002800*-----------------------------------------------------------------*
002900* RMB0001 RMBCHK  11/02/1991 - ROOM BOOKING BATCH - INITIAL
003000*                   VERSION.  10-ROOM PILOT, CREATE/APPROVE/
003100*                   REJECT ONLY, NO PRICING POLICY CHAIN.
003200*-----------------------------------------------------------------*
003300* RMB0019 RMBCHK  06/05/1992 - ROOM BOOKING RFC-0188
003400*                 - ADDED THE PAY TRANSACTION AND THE CALL TO
003500*                   BKGVAPR FOR THE ADMIN-APPROVAL DECISION -
003600*                   PREVIOUSLY EVERY BOOKING WENT STRAIGHT TO
003700*                   APPROVED.
003800*-----------------------------------------------------------------*
003900* RMB0044 RMBPLN  19/09/1993 - ROOM BOOKING ENHANCEMENT RFC-0417
004000*                 - CONFLICT CHECK NOW COVERS PAID AND ACTIVE
004100*                   BOOKINGS AS WELL AS REQUESTED/APPROVED, TO
004200*                   MATCH THE NEW WEEKEND/PEAK_WEEKEND PRICING.
004300*-----------------------------------------------------------------*
004400* RMB0078 RMBTMN  14/07/1995 - ROOM BOOKING RFC-0623
004500*                 - INITIAL VERSION OF THE CANCEL TRANSACTION AND
004600*                   THE REFUND LEG, CALLING THE NEW BKGVCAN
004700*                   ROUTINE.  PAYMENT LEDGER INTRODUCED.
004800*-----------------------------------------------------------------*
004900* Y2K0099 RMBKTN  04/01/1999 - Y2K REMEDIATION PROJECT
005000*                 - ALL TIMESTAMP ARITHMETIC IN F500 ALREADY USES
005100*                   4-DIGIT YEARS AND THE JULIAN DAY NUMBER
005200*                   FORMULA, WHICH IS CENTURY-SAFE.  NO CHANGE.
005300*-----------------------------------------------------------------*
005400* RMB0090 RMBTMN  21/06/1999 - ROOM BOOKING RFC-0701
005500*                 - REFUND AMOUNT NOW POSTED TO THE SAME PAYMENT
005600*                   LEDGER (METHOD "REFUND") INSTEAD OF A
005700*                   SEPARATE FILE.  AUDIT ACTION WIDENED FOR
005800*                   BOOKING_AUTO_APPROVED.
005900*-----------------------------------------------------------------*
006000* RMB0101 RMBKTN  14/03/2000 - ROOM BOOKING RFC-0810
006100*                 - PROCESSING REPORT CONTROL TOTALS SPLIT OUT BY
006200*                   TRANSACTION CODE AS REQUESTED BY THE
006300*                   REGISTRAR'S OFFICE.
006400*-----------------------------------------------------------------*
006500* RMB0142 RMBDRS  23/01/2015 - ROOM BOOKING RFC-1066
006600*                 - THE REJECT-REASON BUILT ON AN ILLEGAL STATUS
006700*                   TRANSITION NOW LEADS WITH BKGVSTA'S OWN
006800*                   ERROR CODE, NOT JUST THE OLD/NEW STATUS PAIR
006900*                   - IT WAS COMING BACK SET BUT WAS NEVER
007000*                   PRINTED ANYWHERE ON THE REPORT.
007100*-----------------------------------------------------------------*
007200* RMB0144 RMBDRS  04/02/2015 - ROOM BOOKING RFC-1066
007300*                 - RUN-DATE HEADING NOW PRINTS AS MM/DD/CCYY
007400*                   INSTEAD OF THE RAW ACCEPT-FROM-DATE DIGIT
007500*                   STRING - THE REGISTRAR'S OFFICE KEPT ASKING
007600*                   WHICH END OF THE NUMBER WAS THE MONTH.
007700*-----------------------------------------------------------------*
007800* RMB0145 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
007900*                 - CHECK THE FILE STATUS BYTE AFTER BOTH OPEN
008000*                   STATEMENTS AND ABEND WITH A MESSAGE IF A
008100*                   DATASET FAILED TO OPEN - A BAD JCL OVERRIDE
008200A*                   USED TO RUN STRAIGHT INTO AN AT-END ON THE
008300B*                   FIRST READ WITH NO EXPLANATION ON THE LOG.
008400C*-----------------------------------------------------------------*
008500*
008600 EJECT
008700**********************
008800 ENVIRONMENT DIVISION.
008900**********************
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER.  IBM-AS400.
009200 OBJECT-COMPUTER.  IBM-AS400.
009300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
009400                   C01 IS TOP-OF-FORM
009500                   CLASS WK-C-DIGIT-CLASS IS "0" THRU "9"
009600                   UPSI-0 IS UPSI-SWITCH-0
009700                       ON  STATUS IS U0-RERUN-ON
009800                       OFF STATUS IS U0-RERUN-OFF.
009900
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT RESOURCE-FILE     ASSIGN TO DATABASE-BKGRESF
010300         ORGANIZATION IS SEQUENTIAL
010400     FILE STATUS IS WK-C-FILE-STATUS.
010500
010600     SELECT TRANSACTION-FILE  ASSIGN TO DATABASE-BKGTXNF
010700         ORGANIZATION IS SEQUENTIAL
010800     FILE STATUS IS WK-C-FILE-STATUS.
010900
011000     SELECT BOOKING-FILE      ASSIGN TO DATABASE-BKGBKGF
011100         ORGANIZATION IS SEQUENTIAL
011200     FILE STATUS IS WK-C-FILE-STATUS.
011300
011400     SELECT PAYMENT-FILE      ASSIGN TO DATABASE-BKGPAYF
011500         ORGANIZATION IS SEQUENTIAL
011600     FILE STATUS IS WK-C-FILE-STATUS.
011700
011800     SELECT NOTIFICATION-FILE ASSIGN TO DATABASE-BKGNTFF
011900         ORGANIZATION IS SEQUENTIAL
012000     FILE STATUS IS WK-C-FILE-STATUS.
012100
012200     SELECT AUDIT-FILE        ASSIGN TO DATABASE-BKGAUDF
012300         ORGANIZATION IS SEQUENTIAL
012400     FILE STATUS IS WK-C-FILE-STATUS.
012500
012600     SELECT REPORT-FILE       ASSIGN TO DATABASE-BKGRPTF
012700         ORGANIZATION IS SEQUENTIAL
012800     FILE STATUS IS WK-C-FILE-STATUS.
012900
013000***************
013100 DATA DIVISION.
013200***************
013300 FILE SECTION.
013400**************
013500 FD  RESOURCE-FILE
013600     LABEL RECORDS ARE OMITTED.
013700 01  RESOURCE-REC.
013800     COPY BKGRES.
013900
014000 FD  TRANSACTION-FILE
014100     LABEL RECORDS ARE OMITTED.
014200 01  TRANSACTION-REC.
014300     COPY BKGTXN.
014400
014500 FD  BOOKING-FILE
014600     LABEL RECORDS ARE OMITTED.
014700 01  BOOKING-REC.
014800     COPY BKGBKG.
014900
015000 FD  PAYMENT-FILE
015100     LABEL RECORDS ARE OMITTED.
015200 01  PAYMENT-REC.
015300     COPY BKGPAY.
015400
015500 FD  NOTIFICATION-FILE
015600     LABEL RECORDS ARE OMITTED.
015700 01  NOTIFICATION-REC.
015800     COPY BKGNTF.
015900
016000 FD  AUDIT-FILE
016100     LABEL RECORDS ARE OMITTED.
016200 01  AUDIT-REC.
016300     COPY BKGAUD.
016400
016500 FD  REPORT-FILE
016600     LABEL RECORDS ARE OMITTED.
016700 01  WK-C-RPT-LINE                 PIC X(80).
016800
016900 WORKING-STORAGE SECTION.
017000*************************
017100 01  FILLER                  PIC X(24) VALUE
017200     "** PROGRAM BKGMAIN **".
017300
017400*-----------------------------------------------------------------*
017500*    ROOM MASTER TABLE - LOADED ONCE, LOOKED UP BY RESOURCE ID
017600*-----------------------------------------------------------------*
017700 01  WK-T-RESOURCE-TABLE.
017800     05  WK-T-RESOURCE-ENTRY  OCCURS 100 TIMES
017900                              INDEXED BY WK-X-RES-NDX.
018000         10  WK-T-RES-ID               PIC 9(05).
018100         10  WK-T-RES-NAME             PIC X(20).
018200         10  WK-T-RES-TYPE             PIC X(20).
018300         10  WK-T-RES-BASE-PRICE       PIC S9(05)V99.
018400         10  WK-T-RES-PRICING-POLICY   PIC X(12).
018500         10  WK-T-RES-CANCEL-POLICY    PIC X(10).
018600         10  WK-T-RES-APPROVAL-POLICY  PIC X(14).
018700         10  FILLER                    PIC X(02).
018800
018900
019000*-----------------------------------------------------------------*
019100*    BOOKING TABLE - BUILT BY CREATE TRANSACTIONS, UPDATED BY
019200*    APPROVE/REJECT/PAY/CANCEL, WRITTEN TO BOOKING-FILE AT EOJ
019300*-----------------------------------------------------------------*
019400 01  WK-T-BOOKING-TABLE.
019500     05  WK-T-BOOKING-ENTRY  OCCURS 2000 TIMES
019600                             INDEXED BY WK-X-BKG-NDX.
019700         10  WK-T-BKG-ID               PIC 9(07).
019800         10  WK-T-BKG-USER-ID          PIC 9(05).
019900         10  WK-T-BKG-RES-ID           PIC 9(05).
020000         10  WK-T-BKG-START            PIC X(16).
020100         10  WK-T-BKG-END              PIC X(16).
020200         10  WK-T-BKG-PRICE            PIC S9(07)V99.
020300         10  WK-T-BKG-STATUS           PIC X(10).
020400             88  WK-T-BKG-REQUESTED        VALUE "REQUESTED".
020500             88  WK-T-BKG-APPROVED         VALUE "APPROVED".
020600             88  WK-T-BKG-REJECTED         VALUE "REJECTED".
020700             88  WK-T-BKG-PAID             VALUE "PAID".
020800             88  WK-T-BKG-ACTIVE           VALUE "ACTIVE".
020900             88  WK-T-BKG-COMPLETED        VALUE "COMPLETED".
021000             88  WK-T-BKG-CANCELLED        VALUE "CANCELLED".
021100             88  WK-T-BKG-REFUNDED         VALUE "REFUNDED".
021200             88  WK-T-BKG-OPEN-STATUS      VALUE "REQUESTED"
021300                                                 "APPROVED "
021400                                                 "PAID     "
021500                                                 "ACTIVE   ".
021600         10  WK-T-BKG-CREATED          PIC X(16).
021700         10  FILLER                    PIC X(03).
021800
021900
022000*-----------------------------------------------------------------*
022100*    SUBSCRIPTS, COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP
022200*    STANDARD.
022300*-----------------------------------------------------------------*
022400 01  WK-N-WORK-AREA.
022500     05  WK-N-RESOURCE-MAX            PIC 9(03) COMP VALUE ZERO.
022600     05  WK-N-BOOKING-MAX             PIC 9(04) COMP VALUE ZERO.
022700     05  WK-N-RES-SUB-FOUND           PIC 9(03) COMP VALUE ZERO.
022800     05  WK-N-BKG-SUB-FOUND           PIC 9(04) COMP VALUE ZERO.
022900     05  WK-N-NEXT-BKG-ID             PIC 9(07) COMP VALUE 1.
023000     05  WK-N-NEXT-PAY-ID             PIC 9(07) COMP VALUE 1.
023100     05  WK-N-NEXT-NTF-ID             PIC 9(07) COMP VALUE 1.
023200     05  WK-N-NEXT-AUD-ID             PIC 9(07) COMP VALUE 1.
023300
023400     05  WK-N-TXN-READ-CT             PIC 9(07) COMP VALUE ZERO.
023500     05  WK-N-TXN-CREATE-CT           PIC 9(07) COMP VALUE ZERO.
023600     05  WK-N-TXN-APPROVE-CT          PIC 9(07) COMP VALUE ZERO.
023700     05  WK-N-TXN-REJECT-CT           PIC 9(07) COMP VALUE ZERO.
023800     05  WK-N-TXN-PAY-CT              PIC 9(07) COMP VALUE ZERO.   RMB0078
023900     05  WK-N-TXN-CANCEL-CT           PIC 9(07) COMP VALUE ZERO.   RMB0078
024000     05  WK-N-ACCEPTED-CT             PIC 9(07) COMP VALUE ZERO.
024100     05  WK-N-REJECTED-CT             PIC 9(07) COMP VALUE ZERO.
024200     05  WK-N-BOOKINGS-CREATED-CT     PIC 9(07) COMP VALUE ZERO.
024300     05  WK-N-PAYMENTS-TOTAL          PIC S9(09)V99 COMP
024400                                      VALUE ZERO.
024500     05  WK-N-REFUNDS-TOTAL           PIC S9(09)V99 COMP
024600                                      VALUE ZERO.
024700     05  FILLER                       PIC X(04).
024800
024900*-----------------------------------------------------------------*
025000*    VALIDATION WORK AREA FOR THE CURRENT TRANSACTION
025100*-----------------------------------------------------------------*
025200 01  WK-C-VALIDATE-AREA.
025300     05  WK-C-D1-FAILED-IND           PIC X(01) VALUE "N".
025400         88  WK-C-D1-FAILED               VALUE "Y".
025500         88  WK-C-D1-OK                    VALUE "N".
025600     05  WK-C-REJECT-REASON           PIC X(44) VALUE SPACES.
025700     05  WK-C-E1-FOUND-IND            PIC X(01) VALUE "N".
025800         88  WK-C-E1-FOUND                VALUE "Y".
025900         88  WK-C-E1-NOT-FOUND            VALUE "N".
026000     05  WK-C-TRANSITION-OK-IND       PIC X(01) VALUE "N".
026100         88  WK-C-TRANSITION-OK           VALUE "Y".
026200         88  WK-C-TRANSITION-FAILED       VALUE "N".
026300     05  WK-C-OLD-STATUS               PIC X(10) VALUE SPACES.
026400     05  WK-C-NEW-STATUS               PIC X(10) VALUE SPACES.
026500     05  FILLER                        PIC X(06).
026600
026700*-----------------------------------------------------------------*
026800*    JULIAN-DAY TIMESTAMP-TO-MINUTES CONVERSION WORK AREA - USED
026900*    BY F500 FOR SLOT DURATION (PRICING) AND HOURS-BEFORE-START
027000*    (CANCELLATION).  NO CALENDAR INTRINSIC ON THIS RELEASE.
027100*-----------------------------------------------------------------*
027200 01  WK-N-F500-WORK-AREA.
027300     05  WK-C-F500-INPUT-TS           PIC X(16).
027400     05  WK-C-F500-INPUT-TS-R REDEFINES WK-C-F500-INPUT-TS.
027500         10  WK-N-F500-YEAR           PIC 9(04).
027600         10  FILLER                   PIC X(01).
027700         10  WK-N-F500-MONTH          PIC 9(02).
027800         10  FILLER                   PIC X(01).
027900         10  WK-N-F500-DAY            PIC 9(02).
028000         10  FILLER                   PIC X(01).
028100         10  WK-N-F500-HOUR           PIC 9(02).
028200         10  FILLER                   PIC X(01).
028300         10  WK-N-F500-MINUTE         PIC 9(02).
028400     05  WK-N-F500-Y                  PIC S9(05) COMP VALUE ZERO.
028500     05  WK-N-F500-M                  PIC S9(03) COMP VALUE ZERO.
028600     05  WK-N-F500-A                  PIC S9(03) COMP VALUE ZERO.
028700     05  WK-N-F500-T1                 PIC S9(07) COMP VALUE ZERO.
028800     05  WK-N-F500-T2                 PIC S9(07) COMP VALUE ZERO.
028900     05  WK-N-F500-JDN                PIC S9(09) COMP VALUE ZERO.
029000     05  WK-N-F500-MINUTES-RESULT     PIC S9(11) COMP VALUE ZERO.
029100
029200     05  WK-N-F500-START-MINUTES      PIC S9(11) COMP VALUE ZERO.
029300     05  WK-N-F500-END-MINUTES        PIC S9(11) COMP VALUE ZERO.
029400     05  WK-N-F500-DURATION-MINUTES   PIC S9(11) COMP VALUE ZERO.
029500     05  WK-N-F500-HOURS-BEFORE       PIC S9(07) COMP VALUE ZERO.
029600     05  WK-N-F500-HOURS-WHOLE        PIC S9(05) COMP VALUE ZERO.
029700     05  WK-N-F500-HOURS-REMAINDER    PIC S9(05) COMP VALUE ZERO.
029800
029900*-----------------------------------------------------------------*
030000*    PRICING WORK AREA - HOURS PASSED TO BKGVPRC AS A 4-DECIMAL
030100*    FIGURE PER THE PRICING ENGINE SPECIFICATION
030200*-----------------------------------------------------------------*
030300 01  WK-N-PRICE-WORK-AREA.
030400     05  WK-N-PW-HOURS                PIC S9(05)V9999
030500                                      VALUE ZERO.
030600     05  WK-N-PW-REFUND-PCT           PIC S9(01)V99 VALUE ZERO.
030700     05  WK-N-PW-REFUND-AMT           PIC S9(07)V99 VALUE ZERO.
030800     05  WK-N-PW-REFUND-PCT-ED        PIC 9(03) VALUE ZERO.
030900     05  FILLER                       PIC X(04).
031000
031100*-----------------------------------------------------------------*
031200*    REPORT WORK AREA - 80-COLUMN PRINT LINE
031300*-----------------------------------------------------------------*
031400 01  WK-C-REPORT-AREA.
031500     05  WK-C-RUN-DATE                PIC 9(08) VALUE ZERO.
031600     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
031700         10  WK-C-RUN-DATE-CC         PIC 9(02).
031800         10  WK-C-RUN-DATE-YY         PIC 9(02).
031900         10  WK-C-RUN-DATE-MM         PIC 9(02).
032000         10  WK-C-RUN-DATE-DD         PIC 9(02).
032100
032200     05  WK-C-HEADING-LINE.
032300         10  FILLER                   PIC X(01) VALUE SPACES.
032400         10  FILLER                   PIC X(30) VALUE
032500             "ROOM BOOKING PROCESSING REPORT".
032600         10  FILLER                   PIC X(10) VALUE SPACES.
032700         10  FILLER                   PIC X(09) VALUE
032800             "RUN DATE ".
032900         10  WK-C-HDG-DATE            PIC X(10).
033000         10  FILLER                   PIC X(20) VALUE SPACES.
033100
033200     05  WK-C-DETAIL-LINE.
033300         10  FILLER                   PIC X(01) VALUE SPACES.
033400         10  WK-C-DL-TXN-CODE         PIC X(08).
033500         10  FILLER                   PIC X(01) VALUE SPACES.
033600         10  WK-C-DL-BKG-ID           PIC 9(07).
033700         10  FILLER                   PIC X(01) VALUE SPACES.
033800         10  WK-C-DL-DISPOSITION      PIC X(08).
033900         10  FILLER                   PIC X(01) VALUE SPACES.
034000         10  WK-C-DL-PRICE            PIC ZZZZ9.99.
034100         10  FILLER                   PIC X(01) VALUE SPACES.
034200         10  WK-C-DL-REASON           PIC X(44).
034300
034400     05  WK-C-TRAILER-LINE.
034500         10  FILLER                   PIC X(01) VALUE SPACES.
034600         10  WK-C-TL-LABEL            PIC X(30).
034700         10  FILLER                   PIC X(01) VALUE SPACES.
034800         10  WK-C-TL-VALUE            PIC Z,ZZZ,ZZ9.99.
034900         10  FILLER                   PIC X(38) VALUE SPACES.
035000
035100 01  WK-C-MESSAGE-AREA.
035200     05  WK-C-MSG-LINE                PIC X(60).
035300     05  WK-C-MSG-ID-ED               PIC 9(07).
035400     05  WK-C-MSG-PCT-ED              PIC ZZ9.
035500     05  FILLER                       PIC X(05).
035600
035700*-----------------------------------------------------------------*
035800*    AUDIT AND PAYMENT WORK AREAS - STAGED HERE BEFORE EACH
035900*    F800-WRITE-AUDIT / F300-WRITE-PAYMENT CALL SO THE SAME TWO
036000*    PARAGRAPHS SERVE EVERY TRANSACTION CODE.
036100*-----------------------------------------------------------------*
036200 01  WK-C-AUDIT-WORK-AREA.
036300     05  WK-C-AUD-USER-ID             PIC 9(05).
036400     05  WK-C-AUD-ACTION              PIC X(22).
036500     05  WK-C-AUD-DETAILS             PIC X(60).
036600     05  FILLER                       PIC X(05).
036700
036800 01  WK-C-PAYMENT-WORK-AREA.
036900     05  WK-C-PAY-BOOKING-ID          PIC 9(07).
037000     05  WK-C-PAY-AMOUNT               PIC S9(07)V99.
037100     05  WK-C-PAY-METHOD              PIC X(10).
037200     05  WK-C-PAY-STATUS              PIC X(10).
037300     05  FILLER                       PIC X(05).
037400
037500 01  WK-C-COMMON.
037600     COPY BKGCWA.
037700
037800*-----------------------------------------------------------------*
037900*    CALLED-ROUTINE LINKAGE RECORDS - COPIED HERE IN WORKING
038000*    STORAGE AS THE CALLER SIDE, PER SHOP CONVENTION.
038100*-----------------------------------------------------------------*
038200 01  WK-C-VPRC-AREA.
038300     COPY VPRC.
038400 01  WK-C-VCAN-AREA.
038500     COPY VCAN.
038600 01  WK-C-VAPR-AREA.
038700     COPY VAPR.
038800 01  WK-C-VSTA-AREA.
038900     COPY VSTA.
039000
039100     EJECT
039200***********************
039300 PROCEDURE DIVISION.
039400***********************
039500 MAIN-MODULE.
039600     PERFORM A000-INITIALIZATION
039700        THRU A099-INITIALIZATION-EX.
039800     PERFORM B000-LOAD-RESOURCE-MASTER
039900        THRU B099-LOAD-RESOURCE-MASTER-EX.
040000     PERFORM C000-PROCESS-TRANSACTIONS
040100        THRU C099-PROCESS-TRANSACTIONS-EX.
040200     PERFORM G000-WRITE-BOOKING-FILE
040300        THRU G099-WRITE-BOOKING-FILE-EX.
040400     PERFORM Z000-END-OF-JOB
040500        THRU Z099-END-OF-JOB-EX.
040600     GOBACK.
040700
040800*-----------------------------------------------------------------*
040900 A000-INITIALIZATION.
041000*-----------------------------------------------------------------*
041100     OPEN INPUT  RESOURCE-FILE
041200                 TRANSACTION-FILE.
041300     IF  WK-C-FILE-STATUS-1 NOT = "0"                            RMB0145
041400         DISPLAY "BKGMAIN - RESOURCE/TRANSACTION OPEN FAILED - "  RMB0145
041500                 WK-C-FILE-STATUS                                RMB0145
041600         STOP RUN                                                RMB0145
041700     END-IF.                                                     RMB0145
041800     OPEN OUTPUT BOOKING-FILE
041900                 PAYMENT-FILE
042000                 NOTIFICATION-FILE
042100                 AUDIT-FILE
042200                 REPORT-FILE.
042300     IF  WK-C-FILE-STATUS-1 NOT = "0"                            RMB0145
042400         DISPLAY "BKGMAIN - OUTPUT FILE OPEN FAILED - "          RMB0145
042500                 WK-C-FILE-STATUS                                RMB0145
042600         STOP RUN                                                RMB0145
042700     END-IF.                                                     RMB0145
042800
042900     MOVE "N"                    TO WK-C-EOF-RESOURCE.
043000     MOVE "N"                    TO WK-C-EOF-TRANSACTION.
043100
043200     ACCEPT WK-C-RUN-DATE        FROM DATE.
043300     STRING WK-C-RUN-DATE-MM "/" WK-C-RUN-DATE-DD "/"          RMB0144
043400            WK-C-RUN-DATE-CC WK-C-RUN-DATE-YY                  RMB0144
043500         DELIMITED BY SIZE INTO WK-C-HDG-DATE.                 RMB0144
043600
043700     PERFORM F900-WRITE-REPORT-HEADING
043800        THRU F999-WRITE-REPORT-HEADING-EX.
043900
044000 A099-INITIALIZATION-EX.
044100     EXIT.
044200
044300*-----------------------------------------------------------------*
044400 B000-LOAD-RESOURCE-MASTER.
044500*-----------------------------------------------------------------*
044600     PERFORM B100-READ-ONE-RESOURCE
044700        THRU B199-READ-ONE-RESOURCE-EX.
044800
044900     PERFORM B200-BUILD-ONE-ENTRY
045000        THRU B299-BUILD-ONE-ENTRY-EX
045100        UNTIL WK-C-EOF-RESOURCE-YES.
045200
045300 B099-LOAD-RESOURCE-MASTER-EX.
045400     EXIT.
045500
045600*-----------------------------------------------------------------*
045700 B100-READ-ONE-RESOURCE.
045800*-----------------------------------------------------------------*
045900     READ RESOURCE-FILE
046000         AT END
046100             SET WK-C-EOF-RESOURCE-YES TO TRUE
046200             GO TO B199-READ-ONE-RESOURCE-EX
046300     END-READ.
046400
046500 B199-READ-ONE-RESOURCE-EX.
046600     EXIT.
046700
046800*-----------------------------------------------------------------*
046900 B200-BUILD-ONE-ENTRY.
047000*-----------------------------------------------------------------*
047100     ADD 1                       TO WK-N-RESOURCE-MAX.
047200     SET WK-X-RES-NDX            TO WK-N-RESOURCE-MAX.
047300
047400     MOVE RES-ID                 TO WK-T-RES-ID (WK-X-RES-NDX).
047500     MOVE RES-NAME                TO WK-T-RES-NAME (WK-X-RES-NDX).
047600     MOVE RES-TYPE                TO WK-T-RES-TYPE (WK-X-RES-NDX).
047700     MOVE RES-BASE-PRICE          TO
047800                             WK-T-RES-BASE-PRICE (WK-X-RES-NDX).
047900     MOVE RES-PRICING-POLICY      TO
048000                          WK-T-RES-PRICING-POLICY (WK-X-RES-NDX).
048100     MOVE RES-CANCEL-POLICY       TO
048200                           WK-T-RES-CANCEL-POLICY (WK-X-RES-NDX).
048300     MOVE RES-APPROVAL-POLICY     TO
048400                         WK-T-RES-APPROVAL-POLICY (WK-X-RES-NDX).
048500
048600     PERFORM B100-READ-ONE-RESOURCE
048700        THRU B199-READ-ONE-RESOURCE-EX.
048800
048900 B299-BUILD-ONE-ENTRY-EX.
049000     EXIT.
049100
049200*-----------------------------------------------------------------*
049300 C000-PROCESS-TRANSACTIONS.
049400*-----------------------------------------------------------------*
049500     PERFORM C100-READ-ONE-TRANSACTION
049600        THRU C199-READ-ONE-TRANSACTION-EX.
049700
049800     PERFORM D000-PROCESS-ONE-TRANSACTION
049900        THRU D099-PROCESS-ONE-TRANSACTION-EX
050000        UNTIL WK-C-EOF-TRANSACTION-YES.
050100
050200 C099-PROCESS-TRANSACTIONS-EX.
050300     EXIT.
050400
050500*-----------------------------------------------------------------*
050600 C100-READ-ONE-TRANSACTION.
050700*-----------------------------------------------------------------*
050800     READ TRANSACTION-FILE
050900         AT END
051000             SET WK-C-EOF-TRANSACTION-YES TO TRUE
051100             GO TO C199-READ-ONE-TRANSACTION-EX
051200     END-READ.
051300
051400     ADD 1                       TO WK-N-TXN-READ-CT.
051500
051600 C199-READ-ONE-TRANSACTION-EX.
051700     EXIT.
051800
051900*-----------------------------------------------------------------*
052000 D000-PROCESS-ONE-TRANSACTION.
052100*-----------------------------------------------------------------*
052200     EVALUATE TRUE
052300         WHEN TXN-CREATE
052400             ADD 1                TO WK-N-TXN-CREATE-CT
052500             PERFORM D100-PROCESS-CREATE
052600                THRU D199-PROCESS-CREATE-EX
052700         WHEN TXN-APPROVE
052800             ADD 1                TO WK-N-TXN-APPROVE-CT
052900             PERFORM D200-PROCESS-APPROVE
053000                THRU D299-PROCESS-APPROVE-EX
053100         WHEN TXN-REJECT
053200             ADD 1                TO WK-N-TXN-REJECT-CT
053300             PERFORM D300-PROCESS-REJECT
053400                THRU D399-PROCESS-REJECT-EX
053500         WHEN TXN-PAY
053600             ADD 1                TO WK-N-TXN-PAY-CT               RMB0078
053700             PERFORM D400-PROCESS-PAY
053800                THRU D499-PROCESS-PAY-EX
053900         WHEN TXN-CANCEL
054000             ADD 1                TO WK-N-TXN-CANCEL-CT            RMB0078
054100             PERFORM D500-PROCESS-CANCEL
054200                THRU D599-PROCESS-CANCEL-EX
054300         WHEN OTHER
054400             MOVE "UNRECOGNISED TRANSACTION CODE" TO
054500                                   WK-C-REJECT-REASON
054600             PERFORM F100-REJECT-TRANSACTION
054700                THRU F199-REJECT-TRANSACTION-EX
054800     END-EVALUATE.
054900
055000     PERFORM C100-READ-ONE-TRANSACTION
055100        THRU C199-READ-ONE-TRANSACTION-EX.
055200
055300 D099-PROCESS-ONE-TRANSACTION-EX.
055400     EXIT.
055500
055600*-----------------------------------------------------------------*
055700 D100-PROCESS-CREATE.
055800*-----------------------------------------------------------------*
055900     MOVE "N"                    TO WK-C-D1-FAILED-IND.
056000     MOVE SPACES                 TO WK-C-REJECT-REASON.
056100
056200     PERFORM D110-VALIDATE-SLOT
056300        THRU D119-VALIDATE-SLOT-EX.
056400
056500     IF  WK-C-D1-OK
056600         PERFORM D120-VALIDATE-FUTURE-START
056700            THRU D129-VALIDATE-FUTURE-START-EX
056800     END-IF.
056900
057000     IF  WK-C-D1-OK
057100         PERFORM D130-VALIDATE-RESOURCE
057200            THRU D139-VALIDATE-RESOURCE-EX
057300     END-IF.
057400
057500     IF  WK-C-D1-OK
057600         PERFORM D140-CHECK-CONFLICT
057700            THRU D149-CHECK-CONFLICT-EX
057800     END-IF.
057900
058000     IF  WK-C-D1-FAILED
058100         PERFORM F100-REJECT-TRANSACTION
058200            THRU F199-REJECT-TRANSACTION-EX
058300     ELSE
058400         PERFORM D150-PRICE-AND-CREATE
058500            THRU D159-PRICE-AND-CREATE-EX
058600     END-IF.
058700
058800 D199-PROCESS-CREATE-EX.
058900     EXIT.
059000
059100*-----------------------------------------------------------------*
059200 D110-VALIDATE-SLOT.
059300*-----------------------------------------------------------------*
059400*    SLOT MUST BE VALID - END STRICTLY AFTER START.  FIXED-WIDTH
059500*    YYYY-MM-DD HH:MM STRINGS COMPARE CORRECTLY AS ALPHANUMERIC.
059600*-----------------------------------------------------------------*
059700     IF  TXN-END NOT > TXN-START
059800         SET WK-C-D1-FAILED      TO TRUE
059900         MOVE "SLOT INVALID - END NOT AFTER START" TO
060000                                   WK-C-REJECT-REASON
060100     END-IF.
060200
060300 D119-VALIDATE-SLOT-EX.
060400     EXIT.
060500
060600*-----------------------------------------------------------------*
060700 D120-VALIDATE-FUTURE-START.
060800*-----------------------------------------------------------------*
060900     IF  TXN-START NOT > TXN-NOW
061000         SET WK-C-D1-FAILED      TO TRUE
061100         MOVE "START TIME MUST BE IN THE FUTURE" TO
061200                                   WK-C-REJECT-REASON
061300     END-IF.
061400
061500 D129-VALIDATE-FUTURE-START-EX.
061600     EXIT.
061700
061800*-----------------------------------------------------------------*
061900 D130-VALIDATE-RESOURCE.
062000*-----------------------------------------------------------------*
062100     MOVE "N"                    TO WK-C-E1-FOUND-IND.
062200     SET WK-X-RES-NDX            TO 1.
062300
062400     PERFORM D131-SEARCH-RESOURCE
062500        THRU D131-SEARCH-RESOURCE-EX
062600        VARYING WK-X-RES-NDX FROM 1 BY 1
062700           UNTIL WK-X-RES-NDX > WK-N-RESOURCE-MAX
062800              OR WK-C-E1-FOUND.
062900
063000     IF  WK-C-E1-NOT-FOUND
063100         SET WK-C-D1-FAILED      TO TRUE
063200         MOVE "RESOURCE NOT FOUND" TO WK-C-REJECT-REASON
063300     ELSE
063400         SET WK-N-RES-SUB-FOUND  TO WK-X-RES-NDX
063500     END-IF.
063600
063700 D139-VALIDATE-RESOURCE-EX.
063800     EXIT.
063900
064000*-----------------------------------------------------------------*
064100 D131-SEARCH-RESOURCE.
064200*-----------------------------------------------------------------*
064300     IF  WK-T-RES-ID (WK-X-RES-NDX) = TXN-RES-ID
064400         MOVE "Y"                TO WK-C-E1-FOUND-IND
064500     END-IF.
064600
064700 D131-SEARCH-RESOURCE-EX.
064800     EXIT.
064900
065000*-----------------------------------------------------------------*
065100 D140-CHECK-CONFLICT.
065200*-----------------------------------------------------------------*
065300     MOVE "N"                    TO WK-C-E1-FOUND-IND.
065400     SET WK-X-BKG-NDX            TO 1.
065500
065600     PERFORM D141-SEARCH-CONFLICT
065700        THRU D141-SEARCH-CONFLICT-EX
065800        VARYING WK-X-BKG-NDX FROM 1 BY 1
065900           UNTIL WK-X-BKG-NDX > WK-N-BOOKING-MAX
066000              OR WK-C-E1-FOUND.
066100
066200     IF  WK-C-E1-FOUND
066300         SET WK-C-D1-FAILED      TO TRUE
066400         MOVE "SLOT CONFLICTS WITH EXISTING BOOKING" TO
066500                                   WK-C-REJECT-REASON
066600     END-IF.
066700
066800 D149-CHECK-CONFLICT-EX.
066900     EXIT.
067000
067100*-----------------------------------------------------------------*
067200 D141-SEARCH-CONFLICT.
067300*-----------------------------------------------------------------*
067400*    OVERLAP TEST (HALF-OPEN INTERVALS) -
067500*        NOT (EXISTING.END <= NEW.START OR EXISTING.START >=
067600*             NEW.END)
067700*-----------------------------------------------------------------*
067800     IF  WK-T-BKG-RES-ID (WK-X-BKG-NDX) = TXN-RES-ID
067900     AND WK-T-BKG-OPEN-STATUS (WK-X-BKG-NDX)
068000     AND NOT (WK-T-BKG-END (WK-X-BKG-NDX) <= TXN-START
068100          OR   WK-T-BKG-START (WK-X-BKG-NDX) >= TXN-END)
068200         MOVE "Y"                TO WK-C-E1-FOUND-IND
068300     END-IF.
068400
068500 D141-SEARCH-CONFLICT-EX.
068600     EXIT.
068700
068800*-----------------------------------------------------------------*
068900 D150-PRICE-AND-CREATE.
069000*-----------------------------------------------------------------*
069100     MOVE TXN-START              TO WK-C-F500-INPUT-TS.
069200     PERFORM F500-CONVERT-TIMESTAMP-TO-MINUTES
069300        THRU F599-CONVERT-TIMESTAMP-TO-MINUTES-EX.
069400     MOVE WK-N-F500-MINUTES-RESULT TO WK-N-F500-START-MINUTES.
069500
069600     MOVE TXN-END                TO WK-C-F500-INPUT-TS.
069700     PERFORM F500-CONVERT-TIMESTAMP-TO-MINUTES
069800        THRU F599-CONVERT-TIMESTAMP-TO-MINUTES-EX.
069900     MOVE WK-N-F500-MINUTES-RESULT TO WK-N-F500-END-MINUTES.
070000
070100     COMPUTE WK-N-F500-DURATION-MINUTES =
070200         WK-N-F500-END-MINUTES - WK-N-F500-START-MINUTES.
070300
070400     COMPUTE WK-N-PW-HOURS ROUNDED =
070500         WK-N-F500-DURATION-MINUTES / 60.
070600
070700     MOVE TXN-START               TO WK-C-VPRC-START-TS.
070800     MOVE WK-N-PW-HOURS            TO WK-N-VPRC-HOURS.
070900     MOVE WK-T-RES-BASE-PRICE (WK-N-RES-SUB-FOUND) TO
071000                                    WK-N-VPRC-BASE-PRICE.
071100     MOVE WK-T-RES-PRICING-POLICY (WK-N-RES-SUB-FOUND) TO
071200                                    WK-C-VPRC-PRICING-POLICY.
071300
071400     CALL "BKGVPRC" USING WK-C-VPRC-RECORD.
071500
071600     ADD 1                        TO WK-N-BOOKING-MAX.
071700     SET WK-X-BKG-NDX             TO WK-N-BOOKING-MAX.
071800
071900     MOVE WK-N-NEXT-BKG-ID        TO WK-T-BKG-ID (WK-X-BKG-NDX).
072000     ADD 1                        TO WK-N-NEXT-BKG-ID.
072100     MOVE TXN-USER-ID             TO
072200                               WK-T-BKG-USER-ID (WK-X-BKG-NDX).
072300     MOVE TXN-RES-ID              TO
072400                               WK-T-BKG-RES-ID (WK-X-BKG-NDX).
072500     MOVE TXN-START               TO
072600                               WK-T-BKG-START (WK-X-BKG-NDX).
072700     MOVE TXN-END                 TO
072800                               WK-T-BKG-END (WK-X-BKG-NDX).
072900     MOVE WK-N-VPRC-PRICE         TO
073000                               WK-T-BKG-PRICE (WK-X-BKG-NDX).
073100     MOVE "REQUESTED"             TO
073200                               WK-T-BKG-STATUS (WK-X-BKG-NDX).
073300     MOVE TXN-NOW                 TO
073400                               WK-T-BKG-CREATED (WK-X-BKG-NDX).
073500
073600     MOVE WK-T-RES-APPROVAL-POLICY (WK-N-RES-SUB-FOUND) TO
073700                                    WK-C-VAPR-APPROVAL-POLICY.
073800     CALL "BKGVAPR" USING WK-C-VAPR-RECORD.
073900
074000     IF  WK-C-VAPR-ADMIN-REQD = "N"
074100         MOVE "REQUESTED"         TO WK-C-OLD-STATUS
074200         MOVE "APPROVED "         TO WK-C-NEW-STATUS
074300         PERFORM F600-TRANSITION-BOOKING-STATUS
074400            THRU F699-TRANSITION-BOOKING-STATUS-EX
074500         MOVE "BOOKING_AUTO_APPROVED" TO WK-C-AUD-ACTION
074600         STRING "BOOKING "           DELIMITED BY SIZE
074700                WK-T-BKG-ID (WK-X-BKG-NDX) DELIMITED BY SIZE
074800                " AUTO-APPROVED"      DELIMITED BY SIZE
074900                   INTO WK-C-AUD-DETAILS
075000     ELSE
075100         MOVE "BOOKING_REQUESTED"  TO WK-C-AUD-ACTION
075200         STRING "BOOKING "           DELIMITED BY SIZE
075300                WK-T-BKG-ID (WK-X-BKG-NDX) DELIMITED BY SIZE
075400                " AWAITING APPROVAL"  DELIMITED BY SIZE
075500                   INTO WK-C-AUD-DETAILS
075600     END-IF.
075700
075800     MOVE TXN-USER-ID             TO WK-C-AUD-USER-ID.
075900     PERFORM F800-WRITE-AUDIT
076000        THRU F899-WRITE-AUDIT-EX.
076100
076200     ADD 1                        TO WK-N-BOOKINGS-CREATED-CT.
076300     ADD 1                        TO WK-N-ACCEPTED-CT.
076400
076500     MOVE WK-T-BKG-ID (WK-X-BKG-NDX) TO WK-C-DL-BKG-ID.
076600     MOVE "ACCEPTED"              TO WK-C-DL-DISPOSITION.
076700     MOVE WK-N-VPRC-PRICE         TO WK-C-DL-PRICE.
076800     MOVE SPACES                  TO WK-C-DL-REASON.
076900     PERFORM F400-WRITE-DETAIL-LINE
077000        THRU F499-WRITE-DETAIL-LINE-EX.
077100
077200 D159-PRICE-AND-CREATE-EX.
077300     EXIT.
077400
077500*-----------------------------------------------------------------*
077600 D200-PROCESS-APPROVE.
077700*-----------------------------------------------------------------*
077800     PERFORM E100-FIND-BOOKING
077900        THRU E199-FIND-BOOKING-EX.
078000
078100     IF  WK-C-E1-NOT-FOUND
078200         MOVE "BOOKING NOT FOUND" TO WK-C-REJECT-REASON
078300         PERFORM F100-REJECT-TRANSACTION
078400            THRU F199-REJECT-TRANSACTION-EX
078500     ELSE
078600         MOVE WK-T-BKG-STATUS (WK-X-BKG-NDX) TO WK-C-OLD-STATUS
078700         MOVE "APPROVED "         TO WK-C-NEW-STATUS
078800         PERFORM F600-TRANSITION-BOOKING-STATUS
078900            THRU F699-TRANSITION-BOOKING-STATUS-EX
079000         IF  WK-C-TRANSITION-FAILED
079100             STRING WK-C-VSTA-ERROR-CD DELIMITED BY SPACE          RMB0142
079200                    " ILLEGAL "               DELIMITED BY SIZE
079300                    WK-C-OLD-STATUS           DELIMITED BY SPACE
079400                    "->"                      DELIMITED BY SIZE
079500                    WK-C-NEW-STATUS           DELIMITED BY SPACE
079600                       INTO WK-C-REJECT-REASON
079700             PERFORM F100-REJECT-TRANSACTION
079800                THRU F199-REJECT-TRANSACTION-EX
079900         ELSE
080000             MOVE "BOOKING_APPROVED" TO WK-C-AUD-ACTION
080100             STRING "BOOKING "         DELIMITED BY SIZE
080200                    TXN-BOOKING-ID      DELIMITED BY SIZE
080300                    " APPROVED"         DELIMITED BY SIZE
080400                       INTO WK-C-AUD-DETAILS
080500             MOVE TXN-USER-ID          TO WK-C-AUD-USER-ID
080600             PERFORM F800-WRITE-AUDIT
080700                THRU F899-WRITE-AUDIT-EX
080800             ADD 1                     TO WK-N-ACCEPTED-CT
080900             MOVE TXN-BOOKING-ID       TO WK-C-DL-BKG-ID
081000             MOVE "ACCEPTED"           TO WK-C-DL-DISPOSITION
081100             MOVE ZERO                 TO WK-C-DL-PRICE
081200             MOVE SPACES               TO WK-C-DL-REASON
081300             PERFORM F400-WRITE-DETAIL-LINE
081400                THRU F499-WRITE-DETAIL-LINE-EX
081500         END-IF
081600     END-IF.
081700
081800 D299-PROCESS-APPROVE-EX.
081900     EXIT.
082000
082100*-----------------------------------------------------------------*
082200 D300-PROCESS-REJECT.
082300*-----------------------------------------------------------------*
082400     PERFORM E100-FIND-BOOKING
082500        THRU E199-FIND-BOOKING-EX.
082600
082700     IF  WK-C-E1-NOT-FOUND
082800         MOVE "BOOKING NOT FOUND" TO WK-C-REJECT-REASON
082900         PERFORM F100-REJECT-TRANSACTION
083000            THRU F199-REJECT-TRANSACTION-EX
083100     ELSE
083200         MOVE WK-T-BKG-STATUS (WK-X-BKG-NDX) TO WK-C-OLD-STATUS
083300         MOVE "REJECTED "         TO WK-C-NEW-STATUS
083400         PERFORM F600-TRANSITION-BOOKING-STATUS
083500            THRU F699-TRANSITION-BOOKING-STATUS-EX
083600         IF  WK-C-TRANSITION-FAILED
083700             STRING WK-C-VSTA-ERROR-CD DELIMITED BY SPACE          RMB0142
083800                    " ILLEGAL "               DELIMITED BY SIZE
083900                    WK-C-OLD-STATUS           DELIMITED BY SPACE
084000                    "->"                      DELIMITED BY SIZE
084100                    WK-C-NEW-STATUS           DELIMITED BY SPACE
084200                       INTO WK-C-REJECT-REASON
084300             PERFORM F100-REJECT-TRANSACTION
084400                THRU F199-REJECT-TRANSACTION-EX
084500         ELSE
084600             MOVE "BOOKING_REJECTED" TO WK-C-AUD-ACTION
084700             STRING "BOOKING "         DELIMITED BY SIZE
084800                    TXN-BOOKING-ID      DELIMITED BY SIZE
084900                    " REJECTED"         DELIMITED BY SIZE
085000                       INTO WK-C-AUD-DETAILS
085100             MOVE TXN-USER-ID          TO WK-C-AUD-USER-ID
085200             PERFORM F800-WRITE-AUDIT
085300                THRU F899-WRITE-AUDIT-EX
085400             ADD 1                     TO WK-N-ACCEPTED-CT
085500             MOVE TXN-BOOKING-ID       TO WK-C-DL-BKG-ID
085600             MOVE "ACCEPTED"           TO WK-C-DL-DISPOSITION
085700             MOVE ZERO                 TO WK-C-DL-PRICE
085800             MOVE SPACES               TO WK-C-DL-REASON
085900             PERFORM F400-WRITE-DETAIL-LINE
086000                THRU F499-WRITE-DETAIL-LINE-EX
086100         END-IF
086200     END-IF.
086300
086400 D399-PROCESS-REJECT-EX.
086500     EXIT.
086600
086700*-----------------------------------------------------------------*
086800 D400-PROCESS-PAY.                                                 RMB0078
086900*-----------------------------------------------------------------*
087000     PERFORM E100-FIND-BOOKING
087100        THRU E199-FIND-BOOKING-EX.
087200
087300     IF  WK-C-E1-NOT-FOUND
087400         MOVE "BOOKING NOT FOUND" TO WK-C-REJECT-REASON
087500         PERFORM F100-REJECT-TRANSACTION
087600            THRU F199-REJECT-TRANSACTION-EX
087700     ELSE
087800         MOVE WK-T-BKG-STATUS (WK-X-BKG-NDX) TO WK-C-OLD-STATUS
087900         MOVE "PAID     "         TO WK-C-NEW-STATUS
088000         PERFORM F600-TRANSITION-BOOKING-STATUS
088100            THRU F699-TRANSITION-BOOKING-STATUS-EX
088200         IF  WK-C-TRANSITION-FAILED
088300             STRING WK-C-VSTA-ERROR-CD DELIMITED BY SPACE          RMB0142
088400                    " ILLEGAL "               DELIMITED BY SIZE
088500                    WK-C-OLD-STATUS           DELIMITED BY SPACE
088600                    "->"                      DELIMITED BY SIZE
088700                    WK-C-NEW-STATUS           DELIMITED BY SPACE
088800                       INTO WK-C-REJECT-REASON
088900             PERFORM F100-REJECT-TRANSACTION
089000                THRU F199-REJECT-TRANSACTION-EX
089100         ELSE
089200             MOVE WK-T-BKG-PRICE (WK-X-BKG-NDX) TO
089300                                       WK-C-PAY-AMOUNT
089400             MOVE TXN-PAY-METHOD       TO WK-C-PAY-METHOD
089500             MOVE "PAID"               TO WK-C-PAY-STATUS
089600             MOVE TXN-BOOKING-ID       TO WK-C-PAY-BOOKING-ID
089700             PERFORM F300-WRITE-PAYMENT
089800                THRU F399-WRITE-PAYMENT-EX
089900             ADD WK-T-BKG-PRICE (WK-X-BKG-NDX) TO
090000                                       WK-N-PAYMENTS-TOTAL
090100             MOVE "BOOKING_PAID"       TO WK-C-AUD-ACTION
090200             STRING "BOOKING "          DELIMITED BY SIZE
090300                    TXN-BOOKING-ID       DELIMITED BY SIZE
090400                    " PAID"              DELIMITED BY SIZE
090500                       INTO WK-C-AUD-DETAILS
090600             MOVE TXN-USER-ID          TO WK-C-AUD-USER-ID
090700             PERFORM F800-WRITE-AUDIT
090800                THRU F899-WRITE-AUDIT-EX
090900             ADD 1                     TO WK-N-ACCEPTED-CT
091000             MOVE TXN-BOOKING-ID       TO WK-C-DL-BKG-ID
091100             MOVE "ACCEPTED"           TO WK-C-DL-DISPOSITION
091200             MOVE WK-T-BKG-PRICE (WK-X-BKG-NDX) TO
091300                                       WK-C-DL-PRICE
091400             MOVE SPACES               TO WK-C-DL-REASON
091500             PERFORM F400-WRITE-DETAIL-LINE
091600                THRU F499-WRITE-DETAIL-LINE-EX
091700         END-IF
091800     END-IF.
091900
092000 D499-PROCESS-PAY-EX.
092100     EXIT.
092200
092300*-----------------------------------------------------------------*
092400 D500-PROCESS-CANCEL.                                              RMB0078
092500*-----------------------------------------------------------------*
092600     PERFORM E100-FIND-BOOKING
092700        THRU E199-FIND-BOOKING-EX.
092800
092900     IF  WK-C-E1-NOT-FOUND
093000         MOVE "BOOKING NOT FOUND" TO WK-C-REJECT-REASON
093100         PERFORM F100-REJECT-TRANSACTION
093200            THRU F199-REJECT-TRANSACTION-EX
093300         GO TO D599-PROCESS-CANCEL-EX
093400     END-IF.
093500
093600     MOVE WK-T-BKG-STATUS (WK-X-BKG-NDX) TO WK-C-OLD-STATUS.
093700     MOVE "CANCELLED" TO WK-C-NEW-STATUS.
093800     PERFORM F600-TRANSITION-BOOKING-STATUS
093900        THRU F699-TRANSITION-BOOKING-STATUS-EX.
094000
094100     IF  WK-C-TRANSITION-FAILED
094200         STRING WK-C-VSTA-ERROR-CD DELIMITED BY SPACE              RMB0142
094300                " ILLEGAL "               DELIMITED BY SIZE
094400                WK-C-OLD-STATUS           DELIMITED BY SPACE
094500                "->"                      DELIMITED BY SIZE
094600                WK-C-NEW-STATUS           DELIMITED BY SPACE
094700                   INTO WK-C-REJECT-REASON
094800         PERFORM F100-REJECT-TRANSACTION
094900            THRU F199-REJECT-TRANSACTION-EX
095000         GO TO D599-PROCESS-CANCEL-EX
095100     END-IF.
095200
095300     MOVE TXN-NOW                 TO WK-C-F500-INPUT-TS.
095400     PERFORM F500-CONVERT-TIMESTAMP-TO-MINUTES
095500        THRU F599-CONVERT-TIMESTAMP-TO-MINUTES-EX.
095600     MOVE WK-N-F500-MINUTES-RESULT TO WK-N-F500-START-MINUTES.
095700
095800     MOVE WK-T-BKG-START (WK-X-BKG-NDX) TO WK-C-F500-INPUT-TS.
095900     PERFORM F500-CONVERT-TIMESTAMP-TO-MINUTES
096000        THRU F599-CONVERT-TIMESTAMP-TO-MINUTES-EX.
096100     MOVE WK-N-F500-MINUTES-RESULT TO WK-N-F500-END-MINUTES.
096200
096300     COMPUTE WK-N-F500-DURATION-MINUTES =
096400         WK-N-F500-END-MINUTES - WK-N-F500-START-MINUTES.
096500
096600     DIVIDE WK-N-F500-DURATION-MINUTES BY 60
096700         GIVING WK-N-F500-HOURS-WHOLE
096800         REMAINDER WK-N-F500-HOURS-REMAINDER.
096900
097000     MOVE WK-T-RES-CANCEL-POLICY (WK-N-RES-SUB-FOUND) TO
097100                                    WK-C-VCAN-CANCEL-POLICY.
097200     MOVE WK-N-F500-HOURS-WHOLE    TO WK-N-VCAN-HOURS-BEFORE.
097300     CALL "BKGVCAN" USING WK-C-VCAN-RECORD.
097400
097500     MOVE WK-N-VCAN-REFUND-PCT     TO WK-N-PW-REFUND-PCT.
097600
097700     IF  WK-N-PW-REFUND-PCT > ZERO
097800     AND (WK-C-OLD-STATUS = "PAID     "
097900          OR WK-C-OLD-STATUS = "ACTIVE   ")
098000         MOVE "CANCELLED"          TO WK-C-OLD-STATUS
098100         MOVE "REFUNDED "          TO WK-C-NEW-STATUS
098200         PERFORM F600-TRANSITION-BOOKING-STATUS
098300            THRU F699-TRANSITION-BOOKING-STATUS-EX
098400
098500         COMPUTE WK-N-PW-REFUND-AMT ROUNDED =
098600             WK-T-BKG-PRICE (WK-X-BKG-NDX) * WK-N-PW-REFUND-PCT
098700
098800         MOVE WK-N-PW-REFUND-AMT   TO WK-C-PAY-AMOUNT
098900         MOVE "REFUND"             TO WK-C-PAY-METHOD
099000         MOVE "REFUNDED"           TO WK-C-PAY-STATUS
099100         MOVE TXN-BOOKING-ID       TO WK-C-PAY-BOOKING-ID
099200         PERFORM F300-WRITE-PAYMENT
099300            THRU F399-WRITE-PAYMENT-EX
099400
099500         ADD WK-N-PW-REFUND-AMT    TO WK-N-REFUNDS-TOTAL
099600
099700         COMPUTE WK-N-PW-REFUND-PCT-ED =
099800             WK-N-PW-REFUND-PCT * 100
099900         MOVE WK-N-PW-REFUND-PCT-ED TO WK-C-MSG-PCT-ED
100000
100100         MOVE "BOOKING_REFUNDED"   TO WK-C-AUD-ACTION
100200         STRING "BOOKING "          DELIMITED BY SIZE
100300                TXN-BOOKING-ID       DELIMITED BY SIZE
100400                " REFUNDED AT "      DELIMITED BY SIZE
100500                WK-C-MSG-PCT-ED      DELIMITED BY SIZE
100600                "%"                  DELIMITED BY SIZE
100700                   INTO WK-C-AUD-DETAILS
100800     ELSE
100900         MOVE "BOOKING_CANCELLED"  TO WK-C-AUD-ACTION
101000         STRING "BOOKING "          DELIMITED BY SIZE
101100                TXN-BOOKING-ID       DELIMITED BY SIZE
101200                " CANCELLED"         DELIMITED BY SIZE
101300                   INTO WK-C-AUD-DETAILS
101400     END-IF.
101500
101600     MOVE TXN-USER-ID             TO WK-C-AUD-USER-ID.
101700     PERFORM F800-WRITE-AUDIT
101800        THRU F899-WRITE-AUDIT-EX.
101900
102000     ADD 1                        TO WK-N-ACCEPTED-CT.
102100     MOVE TXN-BOOKING-ID          TO WK-C-DL-BKG-ID.
102200     MOVE "ACCEPTED"              TO WK-C-DL-DISPOSITION.
102300     MOVE ZERO                    TO WK-C-DL-PRICE.
102400     MOVE SPACES                  TO WK-C-DL-REASON.
102500     PERFORM F400-WRITE-DETAIL-LINE
102600        THRU F499-WRITE-DETAIL-LINE-EX.
102700
102800 D599-PROCESS-CANCEL-EX.
102900     EXIT.
103000
103100*-----------------------------------------------------------------*
103200 E100-FIND-BOOKING.
103300*-----------------------------------------------------------------*
103400     MOVE "N"                    TO WK-C-E1-FOUND-IND.
103500     SET WK-X-BKG-NDX            TO 1.
103600
103700     PERFORM E110-SEARCH-BOOKING
103800        THRU E110-SEARCH-BOOKING-EX
103900        VARYING WK-X-BKG-NDX FROM 1 BY 1
104000           UNTIL WK-X-BKG-NDX > WK-N-BOOKING-MAX
104100              OR WK-C-E1-FOUND.
104200
104300 E199-FIND-BOOKING-EX.
104400     EXIT.
104500
104600*-----------------------------------------------------------------*
104700 E110-SEARCH-BOOKING.
104800*-----------------------------------------------------------------*
104900     IF  WK-T-BKG-ID (WK-X-BKG-NDX) = TXN-BOOKING-ID
105000         MOVE "Y"                TO WK-C-E1-FOUND-IND
105100     END-IF.
105200
105300 E110-SEARCH-BOOKING-EX.
105400     EXIT.
105500
105600*-----------------------------------------------------------------*
105700 F100-REJECT-TRANSACTION.
105800*-----------------------------------------------------------------*
105900     ADD 1                       TO WK-N-REJECTED-CT.
106000     MOVE TXN-BOOKING-ID          TO WK-C-DL-BKG-ID.
106100     MOVE "REJECTED"              TO WK-C-DL-DISPOSITION.
106200     MOVE ZERO                    TO WK-C-DL-PRICE.
106300     MOVE WK-C-REJECT-REASON      TO WK-C-DL-REASON.
106400     PERFORM F400-WRITE-DETAIL-LINE
106500        THRU F499-WRITE-DETAIL-LINE-EX.
106600
106700 F199-REJECT-TRANSACTION-EX.
106800     EXIT.
106900
107000*-----------------------------------------------------------------*
107100 F300-WRITE-PAYMENT.
107200*-----------------------------------------------------------------*
107300     MOVE WK-N-NEXT-PAY-ID        TO PAY-ID.
107400     ADD 1                        TO WK-N-NEXT-PAY-ID.
107500     MOVE WK-C-PAY-BOOKING-ID     TO PAY-BOOKING-ID.
107600     MOVE WK-C-PAY-AMOUNT         TO PAY-AMOUNT.
107700     MOVE WK-C-PAY-METHOD         TO PAY-METHOD.
107800     MOVE WK-C-PAY-STATUS         TO PAY-STATUS.
107900     MOVE TXN-NOW                 TO PAY-CREATED.
108000     WRITE PAYMENT-REC.
108100
108200 F399-WRITE-PAYMENT-EX.
108300     EXIT.
108400
108500*-----------------------------------------------------------------*
108600 F400-WRITE-DETAIL-LINE.
108700*-----------------------------------------------------------------*
108800     MOVE TXN-CODE                TO WK-C-DL-TXN-CODE.
108900     MOVE WK-C-DETAIL-LINE         TO WK-C-RPT-LINE.
109000     WRITE WK-C-RPT-LINE.
109100
109200 F499-WRITE-DETAIL-LINE-EX.
109300     EXIT.
109400
109500*-----------------------------------------------------------------*
109600 F500-CONVERT-TIMESTAMP-TO-MINUTES.
109700*-----------------------------------------------------------------*
109800*    CIVIL DATE TO JULIAN DAY NUMBER - NO DATE INTRINSIC ON THIS
109900*    RELEASE OF THE COMPILER.  RESULT IN WHOLE MINUTES SINCE AN
110000*    ARBITRARY EPOCH - ONLY DIFFERENCES BETWEEN TWO RESULTS ARE
110100*    MEANINGFUL.
110200*-----------------------------------------------------------------*
110300     MOVE WK-N-F500-YEAR          TO WK-N-F500-Y.
110400     MOVE WK-N-F500-MONTH         TO WK-N-F500-M.
110500
110600     COMPUTE WK-N-F500-A = (14 - WK-N-F500-M) / 12.
110700     COMPUTE WK-N-F500-Y = WK-N-F500-Y + 4800 - WK-N-F500-A.
110800     COMPUTE WK-N-F500-M = WK-N-F500-M + (12 * WK-N-F500-A) - 3.
110900
111000     COMPUTE WK-N-F500-T1 = (153 * WK-N-F500-M) + 2.
111100     DIVIDE WK-N-F500-T1 BY 5 GIVING WK-N-F500-T1.
111200
111300     COMPUTE WK-N-F500-JDN =
111400         WK-N-F500-DAY + WK-N-F500-T1 + (365 * WK-N-F500-Y).
111500
111600     DIVIDE WK-N-F500-Y BY 4 GIVING WK-N-F500-T2.
111700     ADD WK-N-F500-T2             TO WK-N-F500-JDN.
111800
111900     DIVIDE WK-N-F500-Y BY 100 GIVING WK-N-F500-T2.
112000     SUBTRACT WK-N-F500-T2       FROM WK-N-F500-JDN.
112100
112200     DIVIDE WK-N-F500-Y BY 400 GIVING WK-N-F500-T2.
112300     ADD WK-N-F500-T2             TO WK-N-F500-JDN.
112400
112500     SUBTRACT 32045               FROM WK-N-F500-JDN.
112600
112700     COMPUTE WK-N-F500-MINUTES-RESULT =
112800         (WK-N-F500-JDN * 1440)
112900         + (WK-N-F500-HOUR * 60)
113000         + WK-N-F500-MINUTE.
113100
113200 F599-CONVERT-TIMESTAMP-TO-MINUTES-EX.
113300     EXIT.
113400
113500*-----------------------------------------------------------------*
113600 F600-TRANSITION-BOOKING-STATUS.
113700*-----------------------------------------------------------------*
113800     MOVE WK-C-OLD-STATUS         TO WK-C-VSTA-OLD-STATUS.
113900     MOVE WK-C-NEW-STATUS         TO WK-C-VSTA-NEW-STATUS.
114000     CALL "BKGVSTA" USING WK-C-VSTA-RECORD.
114100
114200     IF  WK-C-VSTA-LEGAL
114300         SET WK-C-TRANSITION-OK   TO TRUE
114400         MOVE WK-C-NEW-STATUS     TO WK-T-BKG-STATUS (WK-X-BKG-NDX)
114500         PERFORM F700-WRITE-NOTIFICATION
114600            THRU F799-WRITE-NOTIFICATION-EX
114700     ELSE
114800         SET WK-C-TRANSITION-FAILED TO TRUE
114900     END-IF.
115000
115100 F699-TRANSITION-BOOKING-STATUS-EX.
115200     EXIT.
115300
115400*-----------------------------------------------------------------*
115500 F700-WRITE-NOTIFICATION.
115600*-----------------------------------------------------------------*
115700     MOVE WK-N-NEXT-NTF-ID        TO NTF-ID.
115800     ADD 1                        TO WK-N-NEXT-NTF-ID.
115900     MOVE WK-T-BKG-USER-ID (WK-X-BKG-NDX) TO NTF-USER-ID.
116000
116100     STRING "BOOKING "               DELIMITED BY SIZE
116200            WK-T-BKG-ID (WK-X-BKG-NDX) DELIMITED BY SIZE
116300            " STATUS CHANGED: "       DELIMITED BY SIZE
116400            WK-C-OLD-STATUS           DELIMITED BY SPACE
116500            " -> "                    DELIMITED BY SIZE
116600            WK-C-NEW-STATUS           DELIMITED BY SPACE
116700               INTO NTF-MESSAGE.
116800
116900     MOVE TXN-NOW                  TO NTF-CREATED.
117000     WRITE NOTIFICATION-REC.
117100
117200 F799-WRITE-NOTIFICATION-EX.
117300     EXIT.
117400
117500*-----------------------------------------------------------------*
117600 F800-WRITE-AUDIT.
117700*-----------------------------------------------------------------*
117800     MOVE WK-N-NEXT-AUD-ID        TO AUD-ID.
117900     ADD 1                        TO WK-N-NEXT-AUD-ID.
118000     MOVE WK-C-AUD-USER-ID        TO AUD-USER-ID.
118100     MOVE WK-C-AUD-ACTION         TO AUD-ACTION.
118200     MOVE WK-C-AUD-DETAILS        TO AUD-DETAILS.
118300     MOVE TXN-NOW                 TO AUD-CREATED.
118400     WRITE AUDIT-REC.
118500
118600 F899-WRITE-AUDIT-EX.
118700     EXIT.
118800
118900*-----------------------------------------------------------------*
119000 F900-WRITE-REPORT-HEADING.
119100*-----------------------------------------------------------------*
119200     WRITE WK-C-RPT-LINE          FROM WK-C-HEADING-LINE
119300         AFTER ADVANCING TOP-OF-FORM.
119400
119500 F999-WRITE-REPORT-HEADING-EX.
119600     EXIT.
119700
119800*-----------------------------------------------------------------*
119900 F950-WRITE-REPORT-TRAILER.                                        RMB0101
120000*-----------------------------------------------------------------*
120100     MOVE "TRANSACTIONS READ"      TO WK-C-TL-LABEL.
120200     MOVE WK-N-TXN-READ-CT         TO WK-C-TL-VALUE.
120300     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
120400
120500     MOVE "CREATE TRANSACTIONS"    TO WK-C-TL-LABEL.
120600     MOVE WK-N-TXN-CREATE-CT       TO WK-C-TL-VALUE.
120700     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
120800
120900     MOVE "APPROVE TRANSACTIONS"   TO WK-C-TL-LABEL.
121000     MOVE WK-N-TXN-APPROVE-CT      TO WK-C-TL-VALUE.
121100     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
121200
121300     MOVE "REJECT TRANSACTIONS"    TO WK-C-TL-LABEL.
121400     MOVE WK-N-TXN-REJECT-CT       TO WK-C-TL-VALUE.
121500     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
121600
121700     MOVE "PAY TRANSACTIONS"       TO WK-C-TL-LABEL.
121800     MOVE WK-N-TXN-PAY-CT          TO WK-C-TL-VALUE.               RMB0101
121900     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
122000
122100     MOVE "CANCEL TRANSACTIONS"    TO WK-C-TL-LABEL.
122200     MOVE WK-N-TXN-CANCEL-CT       TO WK-C-TL-VALUE.               RMB0101
122300     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
122400
122500     MOVE "ACCEPTED"               TO WK-C-TL-LABEL.
122600     MOVE WK-N-ACCEPTED-CT         TO WK-C-TL-VALUE.
122700     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
122800
122900     MOVE "REJECTED"               TO WK-C-TL-LABEL.
123000     MOVE WK-N-REJECTED-CT         TO WK-C-TL-VALUE.
123100     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
123200
123300     MOVE "BOOKINGS CREATED"       TO WK-C-TL-LABEL.
123400     MOVE WK-N-BOOKINGS-CREATED-CT TO WK-C-TL-VALUE.
123500     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
123600
123700     MOVE "TOTAL PAYMENTS"         TO WK-C-TL-LABEL.
123800     MOVE WK-N-PAYMENTS-TOTAL      TO WK-C-TL-VALUE.
123900     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
124000
124100     MOVE "TOTAL REFUNDS"          TO WK-C-TL-LABEL.
124200     MOVE WK-N-REFUNDS-TOTAL       TO WK-C-TL-VALUE.
124300     WRITE WK-C-RPT-LINE           FROM WK-C-TRAILER-LINE.
124400
124500 F959-WRITE-REPORT-TRAILER-EX.
124600     EXIT.
124700
124800*-----------------------------------------------------------------*
124900 G000-WRITE-BOOKING-FILE.
125000*-----------------------------------------------------------------*
125100     SET WK-X-BKG-NDX             TO 1.
125200
125300     PERFORM G100-WRITE-ONE-BOOKING
125400        THRU G199-WRITE-ONE-BOOKING-EX
125500        VARYING WK-X-BKG-NDX FROM 1 BY 1
125600           UNTIL WK-X-BKG-NDX > WK-N-BOOKING-MAX.
125700
125800 G099-WRITE-BOOKING-FILE-EX.
125900     EXIT.
126000
126100*-----------------------------------------------------------------*
126200 G100-WRITE-ONE-BOOKING.
126300*-----------------------------------------------------------------*
126400     MOVE WK-T-BKG-ID (WK-X-BKG-NDX)      TO BKG-ID.
126500     MOVE WK-T-BKG-USER-ID (WK-X-BKG-NDX)  TO BKG-USER-ID.
126600     MOVE WK-T-BKG-RES-ID (WK-X-BKG-NDX)   TO BKG-RES-ID.
126700     MOVE WK-T-BKG-START (WK-X-BKG-NDX)    TO BKG-START.
126800     MOVE WK-T-BKG-END (WK-X-BKG-NDX)      TO BKG-END.
126900     MOVE WK-T-BKG-PRICE (WK-X-BKG-NDX)    TO BKG-PRICE.
127000     MOVE WK-T-BKG-STATUS (WK-X-BKG-NDX)   TO BKG-STATUS.
127100     MOVE WK-T-BKG-CREATED (WK-X-BKG-NDX)  TO BKG-CREATED.
127200     WRITE BOOKING-REC.
127300
127400 G199-WRITE-ONE-BOOKING-EX.
127500     EXIT.
127600
127700*-----------------------------------------------------------------*
127800 Z000-END-OF-JOB.
127900*-----------------------------------------------------------------*
128000     PERFORM F950-WRITE-REPORT-TRAILER
128100        THRU F959-WRITE-REPORT-TRAILER-EX.
128200
128300     CLOSE RESOURCE-FILE
128400           TRANSACTION-FILE
128500           BOOKING-FILE
128600           PAYMENT-FILE
128700           NOTIFICATION-FILE
128800           AUDIT-FILE
128900           REPORT-FILE.
129000
129100 Z099-END-OF-JOB-EX.
129200     EXIT.
129300
129400******************************************************************
129500************** END OF PROGRAM SOURCE -  BKGMAIN *****************
129600******************************************************************
