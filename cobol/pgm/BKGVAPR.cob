000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGVAPR.
000500 AUTHOR.         TERRY M ANNING.
000600 INSTALLATION.   CAMPUS SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A STUDY ROOM'S
001200*               APPROVAL POLICY TO A NEWLY-REQUESTED BOOKING.
001300*               AUTO MEANS THE BOOKING MAY GO STRAIGHT TO
001400*               APPROVED;  ADMIN_REQUIRED MEANS IT MUST STOP AT
001500*               REQUESTED FOR AN ADMINISTRATOR TO ACTION.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*
002100*=================================================================
002200*
002300* TAG     DEV     DATE        DESCRIPTION
002400*-----------------------------------------------------------------*
002500* RMB0078 RMBTMN  14/07/1995 - ROOM BOOKING RFC-0623
002600*                 - INITIAL VERSION.
002700*-----------------------------------------------------------------*
002800* Y2K0099 RMBKTN  11/01/1999 - Y2K REMEDIATION PROJECT
002900*                 - NOT APPLICABLE - THIS PROGRAM HOLDS NO DATE
003000*                   FIELDS.  LOGGED FOR THE AUDIT FILE ONLY.
003100*-----------------------------------------------------------------*
003200* RMB0141 RMBDRS  23/01/2015 - ROOM BOOKING RFC-1066
003300*                 - CORRECTED THE UNRECOGNISED-POLICY LEG TO
003400*                   DEFAULT TO AUTO-APPROVE, NOT ADMIN_REQUIRED.
003500*                   THE REGISTRAR'S OFFICE CONFIRMED AUTO HAS
003600*                   ALWAYS BEEN THE SAFE DEFAULT HERE -
003700*                   ADMIN_REQUIRED IS THE ONE CODE THAT MUST BE
003800*                   NAMED EXPLICITLY ON THE ROOM RECORD.
003900*-----------------------------------------------------------------*
004000* RMB0149 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004100*                 - DISPATCH NOW TESTS THE 4-BYTE POLICY PREFIX
004200*                   INSTEAD OF THE FULL APPROVAL-POLICY FIELD.
004300*-----------------------------------------------------------------*
004400* RMB0150 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004500*                 - ADDED A TRACE SWITCH (UPSI-0) SO THE APPROVAL
004600*                   DECISION CAN BE DISPLAYED ON THE JOB LOG WHEN
004700*                   AN ADMINISTRATOR QUESTIONS WHY A BOOKING WAS
004800*                   AUTO-APPROVED.
004900*-----------------------------------------------------------------*
005000*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA              RMB0150
005900                   UPSI-0 IS WK-U-VAPR-TRACE-SWITCH           RMB0150
006000                       ON  STATUS IS WK-U-VAPR-TRACE-ON       RMB0150
006100                       OFF STATUS IS WK-U-VAPR-TRACE-OFF.     RMB0150
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                  PIC X(24) VALUE
007500     "** PROGRAM BKGVAPR **".
007600
007700 01  WK-C-COMMON.
007800     COPY BKGCWA.
007900
008000 01  WK-C-VAPR-TRACE-LINE.                                    RMB0150
008100     05  FILLER               PIC X(10) VALUE "VAPR TRC: ".   RMB0150
008200     05  WK-C-VAPR-TR-POLICY  PIC X(14).                       RMB0150
008300     05  FILLER               PIC X(12) VALUE " ADMIN-RQD: ". RMB0150
008400     05  WK-C-VAPR-TR-ADMIN   PIC X(01).                       RMB0150
008500     05  FILLER               PIC X(43).                       RMB0150
008600 01  WK-C-VAPR-TRACE-R  REDEFINES                             RMB0150
008700     WK-C-VAPR-TRACE-LINE.                                     RMB0150
008800     05  WK-C-VAPR-TR-FLAT    PIC X(80).                       RMB0150
008900
009000****************
009100 LINKAGE SECTION.
009200****************
009300     COPY VAPR.
009400
009500     EJECT
009600****************************************
009700 PROCEDURE DIVISION USING WK-C-VAPR-RECORD.
009800****************************************
009900 MAIN-MODULE.
010000     PERFORM A000-APPLY-APPROVAL-RULE
010100        THRU A099-APPLY-APPROVAL-RULE-EX.
010200     PERFORM C000-TRACE-DISPLAY                                 RMB0150
010300        THRU C099-TRACE-DISPLAY-EX.                              RMB0150
010400     EXIT PROGRAM.
010500
010600*-----------------------------------------------------------------*
010700 A000-APPLY-APPROVAL-RULE.
010800*-----------------------------------------------------------------*
010900     MOVE SPACES              TO WK-C-VAPR-ERROR-CD.
011000
011100     EVALUATE TRUE
011200         WHEN WK-C-VAPR-POLICY-PFX = "AUTO"                     RMB0149
011300             MOVE "N"              TO WK-C-VAPR-ADMIN-REQD
011400         WHEN WK-C-VAPR-POLICY-PFX = "ADMI"                     RMB0149
011500             MOVE "Y"              TO WK-C-VAPR-ADMIN-REQD
011600         WHEN OTHER                                                RMB0141
011700             MOVE "N"              TO WK-C-VAPR-ADMIN-REQD         RMB0141
011800     END-EVALUATE.
011900
012000 A099-APPLY-APPROVAL-RULE-EX.
012100     EXIT.
012200
012300*-----------------------------------------------------------------*
012400 C000-TRACE-DISPLAY.                                           RMB0150
012500*-----------------------------------------------------------------*
012600     IF  WK-U-VAPR-TRACE-ON                                    RMB0150
012700         MOVE WK-C-VAPR-APPROVAL-POLICY TO WK-C-VAPR-TR-POLICY RMB0150
012800         MOVE WK-C-VAPR-ADMIN-REQD      TO WK-C-VAPR-TR-ADMIN  RMB0150
012900         DISPLAY WK-C-VAPR-TR-FLAT                             RMB0150
013000     END-IF.
013100
013200 C099-TRACE-DISPLAY-EX.                                        RMB0150
013300     EXIT.
013400
013500******************************************************************
013600************** END OF PROGRAM SOURCE -  BKGVAPR ****************
013700******************************************************************
