000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGVCAN.
000500 AUTHOR.         TERRY M ANNING.
000600 INSTALLATION.   CAMPUS SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT A REFUND
001200*               FRACTION FOR A CANCELLED STUDY ROOM BOOKING.
001300*               THE FRACTION COMES FROM THE ROOM'S CANCELLATION
001400*               POLICY (FLEXIBLE OR STRICT) AND THE WHOLE
001500*               NUMBER OF HOURS REMAINING BEFORE THE SLOT WAS
001600*               DUE TO START.
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*
002200*=================================================================
002300*
002400* TAG     DEV     DATE        DESCRIPTION
002500*-----------------------------------------------------------------*
002600* RMB0078 RMBTMN  14/07/1995 - ROOM BOOKING RFC-0623
002700*                 - INITIAL VERSION.  FLEXIBLE AND STRICT TABLES
002800*                   AS AGREED WITH THE REGISTRAR'S OFFICE.
002900*-----------------------------------------------------------------*
003000* Y2K0099 RMBKTN  04/01/1999 - Y2K REMEDIATION PROJECT
003100*                 - NOT APPLICABLE - THIS PROGRAM HOLDS NO DATE
003200*                   FIELDS.  LOGGED FOR THE AUDIT FILE ONLY.
003300*-----------------------------------------------------------------*
003400* RMB0090 RMBTMN  21/06/1999 - ROOM BOOKING RFC-0701
003500*                 - CLARIFIED THAT AN UNRECOGNISED POLICY CODE
003600*                   FALLS BACK TO THE FLEXIBLE TABLE, NOT ZERO.
003700*-----------------------------------------------------------------*
003800* RMB0102 RMBKTN  14/03/2000 - ROOM BOOKING RFC-0810
003900*                 - NO CODE CHANGE.  CONFIRMED THE REFUND FRACTION
004000*                   RETURNED HERE FEEDS THE NEW REFUNDS CONTROL
004100*                   TOTAL ON THE MAIN PROGRAM'S REPORT TRAILER
004200*                   WITHOUT FURTHER ROUNDING ON THIS SIDE.
004300*-----------------------------------------------------------------*
004400* RMB0147 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004500*                 - DISPATCH NOW TESTS THE 4-BYTE POLICY PREFIX
004600*                   INSTEAD OF THE FULL CANCEL-POLICY FIELD.
004700*-----------------------------------------------------------------*
004800* RMB0148 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004900*                 - ADDED A TRACE SWITCH (UPSI-0) SO THE REFUND
005000*                   WORKINGS CAN BE DISPLAYED ON THE JOB LOG WHEN
005100*                   THE REGISTRAR'S OFFICE DISPUTES A REFUND AMOUNT
005200*                   WITHOUT HAVING TO RECOMPILE WITH TEST CODE IN.
005300*-----------------------------------------------------------------*
005400*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA              RMB0148
006300                   UPSI-0 IS WK-U-VCAN-TRACE-SWITCH           RMB0148
006400                       ON  STATUS IS WK-U-VCAN-TRACE-ON       RMB0148
006500                       OFF STATUS IS WK-U-VCAN-TRACE-OFF.     RMB0148
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                  PIC X(24) VALUE
007900     "** PROGRAM BKGVCAN **".
008000
008100 01  WK-C-COMMON.
008200     COPY BKGCWA.
008300 01  WK-C-VCAN-TRACE-LINE.                                  RMB0148
008400     05  FILLER               PIC X(10) VALUE "VCAN TRC: ". RMB0148
008500     05  WK-C-VCAN-TR-POLICY  PIC X(10).                    RMB0148
008600     05  FILLER               PIC X(08) VALUE " HOURS: ".   RMB0148
008700     05  WK-C-VCAN-TR-HOURS   PIC -(05)9.                   RMB0148
008800     05  FILLER               PIC X(07) VALUE " PCT: ".     RMB0148
008900     05  WK-C-VCAN-TR-PCT     PIC 9.999.                    RMB0148
009000     05  FILLER               PIC X(40).                    RMB0148
009100 01  WK-C-VCAN-TRACE-R  REDEFINES                            RMB0148
009200     WK-C-VCAN-TRACE-LINE.                                   RMB0148
009300     05  WK-C-VCAN-TR-FLAT    PIC X(80).                     RMB0148
009400
009500****************
009600 LINKAGE SECTION.
009700****************
009800     COPY VCAN.
009900
010000     EJECT
010100****************************************
010200 PROCEDURE DIVISION USING WK-C-VCAN-RECORD.
010300****************************************
010400 MAIN-MODULE.
010500     PERFORM A000-COMPUTE-REFUND-FRACTION
010600        THRU A099-COMPUTE-REFUND-FRACTION-EX.
010700     PERFORM C000-TRACE-DISPLAY                                 RMB0148
010800        THRU C099-TRACE-DISPLAY-EX.                              RMB0148
010900     EXIT PROGRAM.
011000
011100*-----------------------------------------------------------------*
011200 A000-COMPUTE-REFUND-FRACTION.
011300*-----------------------------------------------------------------*
011400     MOVE SPACES               TO WK-C-VCAN-ERROR-CD.
011500     MOVE ZERO                 TO WK-N-VCAN-REFUND-PCT.
011600
011700     EVALUATE TRUE
011800         WHEN WK-C-VCAN-POLICY-PFX = "STRI"                      RMB0147
011900             PERFORM B200-STRICT-TABLE
012000                THRU B299-STRICT-TABLE-EX
012100         WHEN OTHER                                                RMB0090
012200             PERFORM B100-FLEXIBLE-TABLE                           RMB0090
012300                THRU B199-FLEXIBLE-TABLE-EX                        RMB0090
012400     END-EVALUATE.
012500
012600 A099-COMPUTE-REFUND-FRACTION-EX.
012700     EXIT.
012800
012900*-----------------------------------------------------------------*
013000 B100-FLEXIBLE-TABLE.
013100*-----------------------------------------------------------------*
013200*    FLEXIBLE (AND ANY UNRECOGNISED CODE) -
013300*       24 HOURS OR MORE BEFORE START  - 100 PERCENT
013400*        2 UP TO 24 HOURS BEFORE START -  50 PERCENT
013500*       UNDER 2 HOURS BEFORE START     -   0 PERCENT
013600*-----------------------------------------------------------------*
013700     EVALUATE TRUE
013800         WHEN WK-N-VCAN-HOURS-BEFORE >= 24
013900             MOVE 1.00          TO WK-N-VCAN-REFUND-PCT
014000         WHEN WK-N-VCAN-HOURS-BEFORE >= 2
014100             MOVE 0.50          TO WK-N-VCAN-REFUND-PCT
014200         WHEN OTHER
014300             MOVE 0.00          TO WK-N-VCAN-REFUND-PCT
014400     END-EVALUATE.
014500
014600 B199-FLEXIBLE-TABLE-EX.
014700     EXIT.
014800
014900*-----------------------------------------------------------------*
015000 B200-STRICT-TABLE.
015100*-----------------------------------------------------------------*
015200*    STRICT - 72 HOURS OR MORE BEFORE START - 80 PERCENT
015300*              OTHERWISE                    -  0 PERCENT
015400*-----------------------------------------------------------------*
015500     IF  WK-N-VCAN-HOURS-BEFORE >= 72
015600         MOVE 0.80              TO WK-N-VCAN-REFUND-PCT
015700     ELSE
015800         MOVE 0.00              TO WK-N-VCAN-REFUND-PCT
015900     END-IF.
016000
016100 B299-STRICT-TABLE-EX.
016200      EXIT.
016300
016400*-----------------------------------------------------------------*
016500 C000-TRACE-DISPLAY.                                             RMB0148
016600*-----------------------------------------------------------------*
016700     IF  WK-U-VCAN-TRACE-ON                                      RMB0148
016800         MOVE WK-C-VCAN-CANCEL-POLICY TO WK-C-VCAN-TR-POLICY      RMB0148
016900         MOVE WK-N-VCAN-HOURS-BEFORE  TO WK-C-VCAN-TR-HOURS       RMB0148
017000         MOVE WK-N-VCAN-REFUND-PCT    TO WK-C-VCAN-TR-PCT         RMB0148
017100         DISPLAY WK-C-VCAN-TR-FLAT                                RMB0148
017200     END-IF.
017300
017400 C099-TRACE-DISPLAY-EX.                                           RMB0148
017500     EXIT.
017600
017700
017800******************************************************************
017900************** END OF PROGRAM SOURCE -  BKGVCAN ****************
018000******************************************************************
