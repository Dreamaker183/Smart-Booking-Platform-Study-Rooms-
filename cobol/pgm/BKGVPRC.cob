000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGVPRC.
000500 AUTHOR.         RICHARD M BANKS.
000600 INSTALLATION.   CAMPUS SYSTEMS GROUP.
000700 DATE-WRITTEN.   06 MAY 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRICE ONE STUDY ROOM
001200*               BOOKING SLOT.  IT COMPUTES THE BASE PRICE FROM
001300*               THE SLOT LENGTH AND THE ROOM'S HOURLY RATE, THEN
001400*               CHASES THE ROOM'S PRICING-POLICY CHAIN (PEAK
001500*               HOURS, WEEKEND, OR BOTH) BEFORE ROUNDING TO THE
001600*               NEAREST CENT.
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*
002200*=================================================================
002300*
002400* TAG     DEV     DATE        DESCRIPTION
002500*-----------------------------------------------------------------*
002600* RMB0019 RMBCHK  06/05/1992 - ROOM BOOKING RFC-0188
002700*                 - INITIAL VERSION.
002800*                 - DEFAULT AND PEAK_HOURS POLICIES ONLY.
002900*-----------------------------------------------------------------*
003000* RMB0044 RMBPLN  19/09/1993 - ROOM BOOKING ENHANCEMENT RFC-0417
003100*                 - ADDED WEEKEND AND PEAK_WEEKEND CHAINED
003200*                   POLICIES.  DAY-OF-WEEK NOW COMPUTED BY
003300*                   ZELLER'S CONGRUENCE - NO CALENDAR FILE.
003400*-----------------------------------------------------------------*
003500* Y2K0099 RMBKTN  04/01/1999 - Y2K REMEDIATION PROJECT
003600*                 - CONFIRMED WK-N-VPRC-Z-Y HANDLES 4-DIGIT
003700*                   YEARS CORRECTLY THROUGH THE CENTURY ROLL.
003800*                   NO CODE CHANGE REQUIRED.
003900*-----------------------------------------------------------------*
004000* RMB0133 RMBDRS  11/08/2013 - ROOM BOOKING RFC-0944
004100*                 - KEEP ROUNDING IN A SINGLE WORKING FIELD OF
004200*                   HIGHER PRECISION SO PEAK_WEEKEND ROUNDS ONLY
004300*                   ONCE, AT THE END, NOT AFTER EACH SURCHARGE.
004400*-----------------------------------------------------------------*
004500* RMB0151 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004600*                 - REPLACED THE REFERENCE-MODIFICATION PARSE OF
004700*                   THE START-TS FIELD WITH THE NEW SPLIT-VIEW
004800*                   FIELDS FROM VPRC.CPYBK - ONE LESS PLACE FOR A
004900*                   COLUMN-POSITION TYPO TO GO UNNOTICED.
005000*-----------------------------------------------------------------*
005100* RMB0152 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
005200*                 - ADDED A TRACE SWITCH (UPSI-0) SO THE PRICING
005300*                   WORKINGS CAN BE DISPLAYED ON THE JOB LOG WHEN
005400*                   THE REGISTRAR'S OFFICE QUERIES A CHARGE.
005500*-----------------------------------------------------------------*
005600*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA              RMB0152
006500                   UPSI-0 IS WK-U-VPRC-TRACE-SWITCH           RMB0152
006600                       ON  STATUS IS WK-U-VPRC-TRACE-ON       RMB0152
006700                       OFF STATUS IS WK-U-VPRC-TRACE-OFF.     RMB0152
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                  PIC X(24) VALUE
008100     "** PROGRAM BKGVPRC **".
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-VPRC-PRICE-WORK       PIC S9(09)V9(06) COMP-3
008500                                    VALUE ZERO.
008600*                                   FULL-PRECISION RUNNING PRICE
008700     05  WK-N-VPRC-Z-Q              PIC S9(03) COMP VALUE ZERO.
008800     05  WK-N-VPRC-Z-M              PIC S9(03) COMP VALUE ZERO.
008900     05  WK-N-VPRC-Z-Y              PIC S9(05) COMP VALUE ZERO.
009000     05  WK-N-VPRC-Z-J              PIC S9(03) COMP VALUE ZERO.
009100     05  WK-N-VPRC-Z-K              PIC S9(03) COMP VALUE ZERO.
009200     05  WK-N-VPRC-Z-T1             PIC S9(05) COMP VALUE ZERO.
009300     05  WK-N-VPRC-Z-T2             PIC S9(05) COMP VALUE ZERO.
009400     05  WK-N-VPRC-Z-T3             PIC S9(05) COMP VALUE ZERO.
009500     05  WK-N-VPRC-Z-T4             PIC S9(05) COMP VALUE ZERO.
009600     05  WK-N-VPRC-Z-SUM            PIC S9(06) COMP VALUE ZERO.
009700     05  WK-N-VPRC-Z-QUOT           PIC S9(06) COMP VALUE ZERO.
009800     05  WK-N-VPRC-Z-DOW            PIC S9(03) COMP VALUE ZERO.
009900     05  FILLER                     PIC X(05).
010000*                                   0=SAT 1=SUN 2=MON ... 6=FRI
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01  WK-C-COMMON.
010400     COPY BKGCWA.
010500 01  WK-C-VPRC-TRACE-LINE.                                  RMB0152
010600     05  FILLER               PIC X(10) VALUE "VPRC TRC: ". RMB0152
010700     05  WK-C-VPRC-TR-YEAR    PIC 9(04).                    RMB0152
010800     05  FILLER               PIC X(01) VALUE "-".         RMB0152
010900     05  WK-C-VPRC-TR-MONTH   PIC 9(02).                    RMB0152
011000     05  FILLER               PIC X(01) VALUE "-".         RMB0152
011100     05  WK-C-VPRC-TR-DAY     PIC 9(02).                    RMB0152
011200     05  FILLER               PIC X(07) VALUE " DOW: ".    RMB0152
011300     05  WK-C-VPRC-TR-DOW     PIC -(03)9.                   RMB0152
011400     05  FILLER               PIC X(08) VALUE " PRICE: ".  RMB0152
011500     05  WK-C-VPRC-TR-PRICE   PIC -(05)9.99.                RMB0152
011600     05  FILLER               PIC X(32).                    RMB0152
011700 01  WK-C-VPRC-TRACE-R  REDEFINES                           RMB0152
011800     WK-C-VPRC-TRACE-LINE.                                  RMB0152
011900     05  WK-C-VPRC-TR-FLAT    PIC X(80).                    RMB0152
012000
012100****************
012200 LINKAGE SECTION.
012300****************
012400     COPY VPRC.
012500
012600     EJECT
012700****************************************
012800 PROCEDURE DIVISION USING WK-C-VPRC-RECORD.
012900****************************************
013000 MAIN-MODULE.
013100     PERFORM A000-PRICE-THE-SLOT
013200        THRU A099-PRICE-THE-SLOT-EX.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z999-END-PROGRAM-ROUTINE-EX.
013500     PERFORM C000-TRACE-DISPLAY                                 RMB0152
013600        THRU C099-TRACE-DISPLAY-EX.                              RMB0152
013700     EXIT PROGRAM.
013800
013900*-----------------------------------------------------------------*
014000 A000-PRICE-THE-SLOT.
014100*-----------------------------------------------------------------*
014200     MOVE SPACES                 TO WK-C-VPRC-ERROR-CD.
014300     MOVE ZERO                   TO WK-N-VPRC-PRICE.
014400
014500     COMPUTE WK-N-VPRC-PRICE-WORK ROUNDED =                        RMB0133
014600         WK-N-VPRC-HOURS * WK-N-VPRC-BASE-PRICE.                   RMB0133
014700
014800     EVALUATE TRUE
014900         WHEN WK-C-VPRC-PRICING-POLICY = "PEAK_HOURS"
015000             PERFORM B100-APPLY-PEAK-HOURS
015100                THRU B199-APPLY-PEAK-HOURS-EX
015200         WHEN WK-C-VPRC-PRICING-POLICY = "WEEKEND"                 RMB0044
015300             PERFORM B200-APPLY-WEEKEND                            RMB0044
015400                THRU B299-APPLY-WEEKEND-EX                         RMB0044
015500         WHEN WK-C-VPRC-PRICING-POLICY = "PEAK_WEEKEND"            RMB0044
015600             PERFORM B100-APPLY-PEAK-HOURS                         RMB0044
015700                THRU B199-APPLY-PEAK-HOURS-EX                      RMB0044
015800             PERFORM B200-APPLY-WEEKEND                            RMB0044
015900                THRU B299-APPLY-WEEKEND-EX                         RMB0044
016000         WHEN OTHER
016100             CONTINUE
016200     END-EVALUATE.
016300
016400     COMPUTE WK-N-VPRC-PRICE ROUNDED = WK-N-VPRC-PRICE-WORK.       RMB0133
016500
016600 A099-PRICE-THE-SLOT-EX.
016700     EXIT.
016800
016900*-----------------------------------------------------------------*
017000 B100-APPLY-PEAK-HOURS.
017100*-----------------------------------------------------------------*
017200*    MULTIPLY BY 1.20 WHEN THE SLOT START TIME-OF-DAY FALLS IN
017300*    18:00 (INCLUSIVE) THROUGH 22:00 (EXCLUSIVE).
017400*-----------------------------------------------------------------*
017500
017600     IF  WK-N-VPRC-TS-HOUR >= 18 AND WK-N-VPRC-TS-HOUR < 22       RMB0151
017700         MULTIPLY WK-N-VPRC-PRICE-WORK BY 1.20
017800            GIVING WK-N-VPRC-PRICE-WORK
017900     END-IF.
018000
018100 B199-APPLY-PEAK-HOURS-EX.
018200     EXIT.
018300
018400*-----------------------------------------------------------------*
018500 B200-APPLY-WEEKEND.                                               RMB0044
018600*-----------------------------------------------------------------*
018700*    MULTIPLY BY 1.15 WHEN THE SLOT START DATE IS A SATURDAY OR
018800*    A SUNDAY.
018900*-----------------------------------------------------------------*
019000     PERFORM B210-COMPUTE-DAY-OF-WEEK
019100        THRU B219-COMPUTE-DAY-OF-WEEK-EX.
019200
019300     IF  WK-N-VPRC-Z-DOW = 0 OR WK-N-VPRC-Z-DOW = 1
019400         MULTIPLY WK-N-VPRC-PRICE-WORK BY 1.15
019500            GIVING WK-N-VPRC-PRICE-WORK
019600     END-IF.
019700
019800 B299-APPLY-WEEKEND-EX.
019900     EXIT.
020000
020100*-----------------------------------------------------------------*
020200 B210-COMPUTE-DAY-OF-WEEK.                                         RMB0044
020300*-----------------------------------------------------------------*
020400*    ZELLER'S CONGRUENCE (GREGORIAN CALENDAR) - NO CALENDAR
020500*    TABLE OR DATE INTRINSIC AVAILABLE ON THIS RELEASE OF THE
020600*    COMPILER, SO THE DAY NAME IS WORKED OUT BY HAND.
020700*    RESULT IN WK-N-VPRC-Z-DOW : 0=SAT 1=SUN 2=MON 3=TUE 4=WED
020800*    5=THU 6=FRI.
020900*-----------------------------------------------------------------*
021000     MOVE WK-N-VPRC-TS-YEAR          TO WK-N-VPRC-Z-Y.        RMB0151
021100     MOVE WK-N-VPRC-TS-MONTH         TO WK-N-VPRC-Z-M.        RMB0151
021200     MOVE WK-N-VPRC-TS-DAY           TO WK-N-VPRC-Z-Q.        RMB0151
021300
021400     IF  WK-N-VPRC-Z-M < 3
021500         ADD 12                TO WK-N-VPRC-Z-M
021600         SUBTRACT 1            FROM WK-N-VPRC-Z-Y
021700     END-IF.
021800
021900     DIVIDE WK-N-VPRC-Z-Y BY 100 GIVING WK-N-VPRC-Z-J.
022000     COMPUTE WK-N-VPRC-Z-K = WK-N-VPRC-Z-Y -
022100         (WK-N-VPRC-Z-J * 100).
022200
022300     COMPUTE WK-N-VPRC-Z-T1 = 13 * (WK-N-VPRC-Z-M + 1).
022400     DIVIDE WK-N-VPRC-Z-T1 BY 5 GIVING WK-N-VPRC-Z-T2.
022500     DIVIDE WK-N-VPRC-Z-K BY 4 GIVING WK-N-VPRC-Z-T3.
022600     DIVIDE WK-N-VPRC-Z-J BY 4 GIVING WK-N-VPRC-Z-T4.
022700
022800     COMPUTE WK-N-VPRC-Z-SUM =
022900         WK-N-VPRC-Z-Q + WK-N-VPRC-Z-T2 + WK-N-VPRC-Z-K +
023000         WK-N-VPRC-Z-T3 + WK-N-VPRC-Z-T4 + (5 * WK-N-VPRC-Z-J).
023100
023200     DIVIDE WK-N-VPRC-Z-SUM BY 7
023300         GIVING WK-N-VPRC-Z-QUOT
023400         REMAINDER WK-N-VPRC-Z-DOW.
023500
023600 B219-COMPUTE-DAY-OF-WEEK-EX.
023700     EXIT.
023800
023900*-----------------------------------------------------------------*
024000 Z000-END-PROGRAM-ROUTINE.
024100*-----------------------------------------------------------------*
024200     CONTINUE.
024300
024400 Z999-END-PROGRAM-ROUTINE-EX.
024500     EXIT.
024600
024700*-----------------------------------------------------------------*
024800 C000-TRACE-DISPLAY.                                            RMB0152
024900*-----------------------------------------------------------------*
025000     IF  WK-U-VPRC-TRACE-ON                                     RMB0152
025100         MOVE WK-N-VPRC-TS-YEAR  TO WK-C-VPRC-TR-YEAR           RMB0152
025200         MOVE WK-N-VPRC-TS-MONTH TO WK-C-VPRC-TR-MONTH          RMB0152
025300         MOVE WK-N-VPRC-TS-DAY   TO WK-C-VPRC-TR-DAY            RMB0152
025400         MOVE WK-N-VPRC-Z-DOW    TO WK-C-VPRC-TR-DOW            RMB0152
025500         MOVE WK-N-VPRC-PRICE    TO WK-C-VPRC-TR-PRICE          RMB0152
025600         DISPLAY WK-C-VPRC-TR-FLAT                              RMB0152
025700     END-IF.
025800
025900 C099-TRACE-DISPLAY-EX.                                         RMB0152
026000     EXIT.
026100
026200******************************************************************
026300************** END OF PROGRAM SOURCE -  BKGVPRC ****************
026400******************************************************************
