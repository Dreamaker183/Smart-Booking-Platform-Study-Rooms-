000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGVSTA.
000500 AUTHOR.         RICHARD M BANKS.
000600 INSTALLATION.   CAMPUS SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TEST WHETHER A
001200*               BOOKING STATUS TRANSITION IS LEGAL.  THE TABLE
001300*               OF ALLOWED OLD-STATUS/NEW-STATUS PAIRS IS HELD
001400*               IN WORKING STORAGE - THERE IS NO MASTER FILE FOR
001500*               SO SMALL AND SO STABLE A LIST.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*
002100*=================================================================
002200*
002300* TAG     DEV     DATE        DESCRIPTION
002400*-----------------------------------------------------------------*
002500* RMB0001 RMBCHK  11/02/1991 - ROOM BOOKING BATCH - INITIAL
002600*                   VERSION.  REQUESTED/APPROVED/REJECTED/PAID/
002700*                   CANCELLED ONLY - NO REFUND LEG YET.
002800*-----------------------------------------------------------------*
002900* RMB0019 RMBCHK  06/05/1992 - ROOM BOOKING RFC-0188
003000*                 - ADDED THE ACTIVE AND COMPLETED STATUSES FOR
003100*                   THE NEW SLOT-IN-PROGRESS PROCESSING.
003200*-----------------------------------------------------------------*
003300* Y2K0099 RMBKTN  04/01/1999 - Y2K REMEDIATION PROJECT
003400*                 - NOT APPLICABLE - THIS PROGRAM HOLDS NO DATE
003500*                   FIELDS.  LOGGED FOR THE AUDIT FILE ONLY.
003600*-----------------------------------------------------------------*
003700* RMB0090 RMBTMN  21/06/1999 - ROOM BOOKING RFC-0701
003800*                 - ADDED THE CANCELLED -> REFUNDED LEG FOR THE
003900*                   NEW REFUND PROCESS.
004000*-----------------------------------------------------------------*
004100* RMB0143 RMBDRS  23/01/2015 - ROOM BOOKING RFC-1066
004200*                 - NO TABLE CHANGE.  WK-C-VSTA-ERROR-CD WAS
004300*                   ALWAYS SET TO VSTA001 ON AN ILLEGAL
004400*                   TRANSITION BUT NOTHING UPSTREAM READ IT -
004500*                   THE MAIN PROGRAM NOW PRINTS IT ON THE
004600*                   REJECT-REASON, SO THIS CODE IS NO LONGER DEAD.
004700*-----------------------------------------------------------------*
004800146 RMBDRS  11/02/2015 - ROOM BOOKING RFC-1066
004900            - BUILD THE ERROR CODE FROM THE NEW PREFIX/NUMBER
005000              SPLIT VIEW INSTEAD OF ONE LITERAL MOVE - KEEPS
005100              THE NUMBER PORTION EASY TO PICK OUT ON ITS OWN
005200              IF THE MAIN PROGRAM EVER WANTS IT SEPARATELY.
005300------------------------------------------------------------*
005400*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                  PIC X(24) VALUE
007600     "** PROGRAM BKGVSTA **".
007700
007800*-----------------------------------------------------------------*
007900*    TABLE OF LEGAL OLD-STATUS / NEW-STATUS PAIRS
008000*-----------------------------------------------------------------*
008100 01  WK-C-VSTA-TRANS-TABLE.
008200     05  FILLER  PIC X(20) VALUE "REQUESTED APPROVED  ".
008300     05  FILLER  PIC X(20) VALUE "REQUESTED REJECTED  ".
008400     05  FILLER  PIC X(20) VALUE "REQUESTED CANCELLED ".
008500     05  FILLER  PIC X(20) VALUE "APPROVED  PAID      ".
008600     05  FILLER  PIC X(20) VALUE "APPROVED  CANCELLED ".
008700     05  FILLER  PIC X(20) VALUE "REJECTED  CANCELLED ".
008800     05  FILLER  PIC X(20) VALUE "PAID      ACTIVE    ".           RMB0019
008900     05  FILLER  PIC X(20) VALUE "PAID      CANCELLED ".
009000     05  FILLER  PIC X(20) VALUE "PAID      REFUNDED  ".           RMB0090
009100     05  FILLER  PIC X(20) VALUE "ACTIVE    COMPLETED ".           RMB0019
009200     05  FILLER  PIC X(20) VALUE "ACTIVE    CANCELLED ".           RMB0019
009300     05  FILLER  PIC X(20) VALUE "CANCELLED REFUNDED  ".           RMB0090
009400
009500 01  WK-C-VSTA-TRANS-TABLE-R REDEFINES WK-C-VSTA-TRANS-TABLE.
009600     05  WK-C-VSTA-TRANS-ENTRY  OCCURS 12 TIMES.
009700         10  WK-C-VSTA-TAB-OLD      PIC X(10).
009800         10  WK-C-VSTA-TAB-NEW      PIC X(10).
009900
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-VSTA-SUB               PIC 9(02) COMP VALUE ZERO.
010200     05  WK-N-VSTA-TABLE-MAX         PIC 9(02) COMP VALUE 12.
010300     05  FILLER                      PIC X(05).
010400
010500 01  WK-C-COMMON.
010600     COPY BKGCWA.
010700
010800****************
010900 LINKAGE SECTION.
011000****************
011100     COPY VSTA.
011200
011300     EJECT
011400****************************************
011500 PROCEDURE DIVISION USING WK-C-VSTA-RECORD.
011600****************************************
011700 MAIN-MODULE.
011800     PERFORM A000-TEST-THE-TRANSITION
011900        THRU A099-TEST-THE-TRANSITION-EX.
012000     EXIT PROGRAM.
012100
012200*-----------------------------------------------------------------*
012300 A000-TEST-THE-TRANSITION.
012400*-----------------------------------------------------------------*
012500     MOVE SPACES                 TO WK-C-VSTA-ERROR-CD.
012600     MOVE "N"                    TO WK-C-VSTA-LEGAL-IND.
012700     MOVE ZERO                   TO WK-N-VSTA-SUB.
012800
012900     PERFORM B100-SEARCH-ONE-ENTRY
013000        THRU B199-SEARCH-ONE-ENTRY-EX
013100        VARYING WK-N-VSTA-SUB FROM 1 BY 1
013200           UNTIL WK-N-VSTA-SUB > WK-N-VSTA-TABLE-MAX
013300              OR WK-C-VSTA-LEGAL
013400
013500     IF  WK-C-VSTA-ILLEGAL
013600         MOVE "VSTA"             TO WK-C-VSTA-ERR-PREFIX          RMB0146
013700         MOVE "001"              TO WK-C-VSTA-ERR-NUMBER          RMB0146
013800     END-IF.
013900
014000 A099-TEST-THE-TRANSITION-EX.
014100     EXIT.
014200
014300*-----------------------------------------------------------------*
014400 B100-SEARCH-ONE-ENTRY.
014500*-----------------------------------------------------------------*
014600     IF  WK-C-VSTA-TAB-OLD (WK-N-VSTA-SUB) = WK-C-VSTA-OLD-STATUS
014700     AND WK-C-VSTA-TAB-NEW (WK-N-VSTA-SUB) = WK-C-VSTA-NEW-STATUS
014800         MOVE "Y"                TO WK-C-VSTA-LEGAL-IND
014900     END-IF.
015000
015100 B199-SEARCH-ONE-ENTRY-EX.
015200     EXIT.
015300
015400******************************************************************
015500************** END OF PROGRAM SOURCE -  BKGVSTA ****************
015600******************************************************************
