000100* BKGRES.CPYBK
000200*****************************************************************
000300* RESOURCE (STUDY ROOM) MASTER RECORD
000400* FROM FILE BKGRESF - BOOKABLE STUDY ROOM MASTER
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG     DATE        DEV     DESCRIPTION
000900*-----------------------------------------------------------------*
001000* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001100*                     - 10-ROOM PILOT MASTER, SMALL/LARGE ROOMS
001200*                       ONLY.
001300*-----------------------------------------------------------------*
001400* RMB0019 06/05/1992  RMBCHK  ROOM BOOKING RFC-0188
001500*                     - ADDED RES-PRICING-POLICY AND
001600*                       RES-CANCEL-POLICY CODES - PREVIOUSLY
001700*                       HARD CODED DEFAULT/FLEXIBLE IN BKGMAIN.
001800*-----------------------------------------------------------------*
001900* RMB0044 19/09/1993  RMBPLN  ROOM BOOKING ENHANCEMENT RFC-0417
002000*                     - ADDED MEDIA AND SILENT ROOM TYPES AND
002100*                       THE PEAK_WEEKEND COMBINED PRICING POLICY.
002200*-----------------------------------------------------------------*
002300* RMB0078 14/07/1995  RMBTMN  ROOM BOOKING RFC-0623
002400*                     - ADDED RES-APPROVAL-POLICY SO SOME ROOMS
002500*                       CAN REQUIRE ADMIN APPROVAL ON REQUEST.
002600*-----------------------------------------------------------------*
002700
002800 05  RES-ID                        PIC 9(05).
002900*                                   RESOURCE (ROOM) KEY
003000 05  RES-NAME                      PIC X(20).
003100*                                   ROOM NAME
003200 05  RES-TYPE                      PIC X(20).
003300*                                   ROOM TYPE
003400     88  RES-TYPE-SMALL                VALUE "STUDY_ROOM_SMALL".
003500     88  RES-TYPE-LARGE                VALUE "STUDY_ROOM_LARGE".
003600     88  RES-TYPE-MEDIA                VALUE "STUDY_ROOM_MEDIA".
003700     88  RES-TYPE-SILENT               VALUE "STUDY_ROOM_SILENT".
003800
003900 05  RES-BASE-PRICE                PIC S9(05)V99.
004000*                                   BASE PRICE PER HOUR
004100
004200 05  RES-PRICING-POLICY            PIC X(12).
004300*                                   PRICING POLICY CODE
004400     88  RES-PRICE-DEFAULT             VALUE "DEFAULT".
004500     88  RES-PRICE-PEAK-HOURS          VALUE "PEAK_HOURS".
004600     88  RES-PRICE-WEEKEND             VALUE "WEEKEND".
004700     88  RES-PRICE-PEAK-WEEKEND        VALUE "PEAK_WEEKEND".
004800
004900 05  RES-CANCEL-POLICY             PIC X(10).
005000*                                   CANCELLATION POLICY CODE
005100     88  RES-CANCEL-FLEXIBLE           VALUE "FLEXIBLE".
005200     88  RES-CANCEL-STRICT              VALUE "STRICT".
005300
005400 05  RES-APPROVAL-POLICY           PIC X(14).
005500*                                   APPROVAL POLICY CODE
005600     88  RES-APPROVAL-AUTO             VALUE "AUTO".
005700     88  RES-APPROVAL-ADMIN            VALUE "ADMIN_REQUIRED".
005800
005900 05  FILLER                        PIC X(02).
006000*                                   RESERVED FOR FUTURE USE
