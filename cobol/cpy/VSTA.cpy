000100* VSTA.CPYBK
000200*****************************************************************
000300* LINKAGE RECORD FOR CALL "BKGVSTA" - BOOKING STATUS STATE
000400* MACHINE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG     DATE        DEV     DESCRIPTION
000900*-----------------------------------------------------------------*
001000* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001100*-----------------------------------------------------------------*
001200* RMB0090 21/06/1999  RMBTMN  ROOM BOOKING RFC-0701
001300*                     - ADDED THE CANCELLED -> REFUNDED LEG FOR
001400*                       THE NEW REFUND PROCESS.
001500*-----------------------------------------------------------------*
001600* RMB0146 11/02/2015  RMBDRS  ROOM BOOKING RFC-1066
001700*                     - SPLIT WK-C-VSTA-ERROR-CD SO THE PREFIX AND
001800*                       THE NUMBER CAN BE BUILT SEPARATELY - THE
001900*                       MAIN PROGRAM ONLY EVER WANTED THE NUMBER
002000*                       PORTION FOR THE REJECT-REASON COLUMN.
002100*-----------------------------------------------------------------*
002200
002300 01  WK-C-VSTA-RECORD.
002400     05  WK-C-VSTA-INPUT.
002500         10  WK-C-VSTA-OLD-STATUS       PIC X(10).
002600         10  WK-C-VSTA-NEW-STATUS       PIC X(10).
002700
002800     05  WK-C-VSTA-OUTPUT.
002900         10  WK-C-VSTA-LEGAL-IND        PIC X(01).
003000             88  WK-C-VSTA-LEGAL            VALUE "Y".
003100             88  WK-C-VSTA-ILLEGAL          VALUE "N".
003200         10  WK-C-VSTA-ERROR-CD         PIC X(07).
003300         10  WK-C-VSTA-ERROR-CD-R  REDEFINES                      RMB0146
003400             WK-C-VSTA-ERROR-CD.                                  RMB0146
003500             15  WK-C-VSTA-ERR-PREFIX  PIC X(04).                 RMB0146
003600             15  WK-C-VSTA-ERR-NUMBER  PIC X(03).                 RMB0146
003700         10  FILLER                     PIC X(03).
