000100* BKGTXN.CPYBK
000200*****************************************************************
000300* TRANSACTION RECORD
000400* FROM FILE BKGTXNF - BOOKING TRANSACTION INPUT, PROCESSED IN
000500* ARRIVAL ORDER
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG     DATE        DEV     DESCRIPTION
001000*-----------------------------------------------------------------*
001100* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001200*-----------------------------------------------------------------*
001300* RMB0019 06/05/1992  RMBCHK  ROOM BOOKING RFC-0188
001400*                     - ADDED TXN-NOW TO REPLACE THE INTERACTIVE
001500*                       SYSTEM CLOCK USED BY THE OLD ON-LINE
001600*                       ENTRY SCREEN - BATCH RUNS NEED A
001700*                       TRANSACTION-SUPPLIED "CURRENT" TIME.
001800*-----------------------------------------------------------------*
001900* RMB0078 14/07/1995  RMBTMN  ROOM BOOKING RFC-0623
002000*                     - ADDED TXN-PAY-METHOD FOR THE NEW PAY
002100*                       TRANSACTION CODE.
002200*-----------------------------------------------------------------*
002300
002400 05  TXN-CODE                      PIC X(08).
002500*                                   TRANSACTION CODE
002600     88  TXN-CREATE                    VALUE "CREATE".
002700     88  TXN-APPROVE                   VALUE "APPROVE".
002800     88  TXN-REJECT                    VALUE "REJECT".
002900     88  TXN-PAY                       VALUE "PAY".
003000     88  TXN-CANCEL                    VALUE "CANCEL".
003100
003200 05  TXN-USER-ID                   PIC 9(05).
003300*                                   ACTING USER (CUSTOMER OR ADMIN)
003400 05  TXN-BOOKING-ID                PIC 9(07).
003500*                                   TARGET BOOKING - ZERO ON CREATE
003600 05  TXN-RES-ID                    PIC 9(05).
003700*                                   RESOURCE - CREATE ONLY
003800
003900 05  TXN-START                     PIC X(16).
004000*                                   SLOT START - CREATE ONLY
004100
004200 05  TXN-END                       PIC X(16).
004300*                                   SLOT END - CREATE ONLY
004400
004500 05  TXN-PAY-METHOD                PIC X(10).
004600*                                   PAYMENT METHOD - PAY ONLY
004700
004800 05  TXN-NOW                       PIC X(16).
004900*                                   "CURRENT" TIME FOR THIS
005000*                                   TRANSACTION - FUTURE-START
005100*                                   CHECK, HOURS-BEFORE-START,
005200*                                   CREATED-AT
005300
005400 05  FILLER                        PIC X(03).
005500*                                   RESERVED FOR FUTURE USE
