000100* BKGNTF.CPYBK
000200*****************************************************************
000300* NOTIFICATION RECORD
000400* FROM FILE BKGNTFF - USER NOTIFICATION FILE (OUTPUT, APPEND
000500* ORDER) - ONE RECORD PER SUCCESSFUL BOOKING STATUS CHANGE
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG     DATE        DEV     DESCRIPTION
001000*-----------------------------------------------------------------*
001100* RMB0019 06/05/1992  RMBCHK  ROOM BOOKING RFC-0188
001200*                     - INITIAL VERSION - REPLACES THE OLD
001300*                       ON-SCREEN STATUS MESSAGE WITH A WRITTEN
001400*                       NOTIFICATION RECORD FOR THE BATCH RUN.
001500*-----------------------------------------------------------------*
001600
001700 05  NTF-ID                        PIC 9(07).
001800*                                   KEY - SEQUENTIAL
001900 05  NTF-USER-ID                   PIC 9(05).
002000*                                   RECIPIENT (BOOKING OWNER)
002100 05  NTF-MESSAGE                    PIC X(60).
002200*                                   "BOOKING <ID> STATUS CHANGED:
002300*                                   <OLD> -> <NEW>"
002400 05  NTF-CREATED                   PIC X(16).
002500*                                   TIMESTAMP
002600
002700 05  FILLER                        PIC X(05).
002800*                                   RESERVED FOR FUTURE USE
