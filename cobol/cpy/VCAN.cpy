000100* VCAN.CPYBK
000200*****************************************************************
000300* LINKAGE RECORD FOR CALL "BKGVCAN" - CANCELLATION/REFUND ENGINE
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* TAG     DATE        DEV     DESCRIPTION
000800*-----------------------------------------------------------------*
000900* RMB0078 14/07/1995  RMBTMN  ROOM BOOKING RFC-0623
001000*                     - INITIAL VERSION.
001100*-----------------------------------------------------------------*
001200* RMB0147 11/02/2015  RMBDRS  ROOM BOOKING RFC-1066
001300*                     - ADDED A 4-BYTE PREFIX VIEW OF THE CANCEL
001400*                       POLICY CODE - STRICT/FLEXIBLE ARE UNIQUE ON
001500*                       THE FIRST FOUR BYTES SO THE DISPATCH DOESN'T
001600*                       NEED THE FULL FIELD COMPARED EVERY TIME.
001700*-----------------------------------------------------------------*
001800
001900 01  WK-C-VCAN-RECORD.
002000     05  WK-C-VCAN-INPUT.
002100         10  WK-C-VCAN-CANCEL-POLICY    PIC X(10).
002200         10  WK-C-VCAN-POLICY-R  REDEFINES                   RMB0147
002300             WK-C-VCAN-CANCEL-POLICY.                         RMB0147
002400             15  WK-C-VCAN-POLICY-PFX   PIC X(04).            RMB0147
002500             15  FILLER                 PIC X(06).            RMB0147
002600         10  WK-N-VCAN-HOURS-BEFORE     PIC S9(05) COMP-3.
002700*                                        WHOLE HOURS BETWEEN
002800*                                        TXN-NOW AND SLOT START,
002900*                                        NEGATIVE IF ALREADY
003000*                                        STARTED
003100
003200     05  WK-C-VCAN-OUTPUT.
003300         10  WK-N-VCAN-REFUND-PCT       PIC S9(01)V99 COMP-3.
003400*                                        REFUND FRACTION, 0.00
003500*                                        THROUGH 1.00
003600         10  WK-C-VCAN-ERROR-CD         PIC X(07).
003700         10  FILLER                     PIC X(03).
