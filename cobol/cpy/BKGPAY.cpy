000100* BKGPAY.CPYBK
000200*****************************************************************
000300* PAYMENT RECORD
000400* FROM FILE BKGPAYF - PAYMENT LEDGER (OUTPUT, APPEND ORDER)
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG     DATE        DEV     DESCRIPTION
000900*-----------------------------------------------------------------*
001000* RMB0078 14/07/1995  RMBTMN  ROOM BOOKING RFC-0623
001100*                     - INITIAL VERSION - PAY TRANSACTION ADDED.
001200*-----------------------------------------------------------------*
001300* RMB0090 21/06/1999  RMBTMN  ROOM BOOKING RFC-0701
001400*                     - REFUND POSTINGS NOW SHARE THIS LEDGER
001500*                       (PAY-METHOD = "REFUND") RATHER THAN A
001600*                       SEPARATE REFUND FILE.
001700*-----------------------------------------------------------------*
001800
001900 05  PAY-ID                        PIC 9(07).
002000*                                   PAYMENT KEY - SEQUENTIAL
002100 05  PAY-BOOKING-ID                PIC 9(07).
002200*                                   BOOKING PAID OR REFUNDED
002300 05  PAY-AMOUNT                    PIC S9(07)V99.
002400*                                   AMOUNT
002500
002600 05  PAY-METHOD                    PIC X(10).
002700*                                   METHOD AS GIVEN, OR LITERAL
002800*                                   "REFUND" FOR REFUNDS
002900 05  PAY-STATUS                    PIC X(10).
003000*                                   PAYMENT STATUS
003100     88  PAY-STATUS-PAID               VALUE "PAID".
003200     88  PAY-STATUS-REFUNDED           VALUE "REFUNDED".
003300
003400 05  PAY-CREATED                   PIC X(16).
003500*                                   TIMESTAMP
003600
003700 05  FILLER                        PIC X(02).
003800*                                   RESERVED FOR FUTURE USE
