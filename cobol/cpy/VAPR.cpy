000100* VAPR.CPYBK
000200*****************************************************************
000300* LINKAGE RECORD FOR CALL "BKGVAPR" - APPROVAL RULE
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* TAG     DATE        DEV     DESCRIPTION
000800*-----------------------------------------------------------------*
000900* RMB0078 14/07/1995  RMBTMN  ROOM BOOKING RFC-0623
001000*                     - INITIAL VERSION.
001100*-----------------------------------------------------------------*
001200* RMB0149 11/02/2015  RMBDRS  ROOM BOOKING RFC-1066
001300*                     - ADDED A 4-BYTE PREFIX VIEW OF THE APPROVAL
001400*                       POLICY CODE - AUTO/ADMIN_REQUIRED ARE
001500*                       UNIQUE ON THE FIRST FOUR BYTES SO THE
001600*                       DISPATCH DOESN'T NEED THE FULL FIELD.
001700*-----------------------------------------------------------------*
001800
001900 01  WK-C-VAPR-RECORD.
002000     05  WK-C-VAPR-INPUT.
002100         10  WK-C-VAPR-APPROVAL-POLICY  PIC X(14).
002200        10  WK-C-VAPR-POLICY-R  REDEFINES                   RMB0149
002300            WK-C-VAPR-APPROVAL-POLICY.                       RMB0149
002400            15  WK-C-VAPR-POLICY-PFX   PIC X(04).            RMB0149
002500            15  FILLER                 PIC X(10).            RMB0149
002600
002700     05  WK-C-VAPR-OUTPUT.
002800         10  WK-C-VAPR-ADMIN-REQD       PIC X(01).
002900             88  WK-C-VAPR-ADMIN-REQUIRED   VALUE "Y".
003000             88  WK-C-VAPR-AUTO-APPROVE     VALUE "N".
003100         10  WK-C-VAPR-ERROR-CD         PIC X(07).
003200         10  FILLER                     PIC X(03).
