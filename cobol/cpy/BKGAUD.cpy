000100* BKGAUD.CPYBK
000200*****************************************************************
000300* AUDIT-LOG RECORD
000400* FROM FILE BKGAUDF - AUDIT TRAIL (OUTPUT, APPEND ORDER) - ONE
000500* RECORD PER BUSINESS ACTION
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG     DATE        DEV     DESCRIPTION
001000*-----------------------------------------------------------------*
001100* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001200*-----------------------------------------------------------------*
001300* RMB0090 21/06/1999  RMBTMN  ROOM BOOKING RFC-0701
001400*                     - WIDENED AUD-ACTION FROM 14 TO 22 BYTES
001500*                       TO FIT BOOKING_AUTO_APPROVED.
001600*-----------------------------------------------------------------*
001700
001800 05  AUD-ID                        PIC 9(07).
001900*                                   KEY - SEQUENTIAL
002000 05  AUD-USER-ID                   PIC 9(05).
002100*                                   ACTING USER
002200 05  AUD-ACTION                    PIC X(22).
002300*                                   ACTION CODE
002400     88  AUD-BOOKING-REQUESTED         VALUE "BOOKING_REQUESTED".
002500     88  AUD-BOOKING-AUTO-APPROVED     VALUE
002600                                        "BOOKING_AUTO_APPROVED".
002700     88  AUD-BOOKING-APPROVED          VALUE "BOOKING_APPROVED".
002800     88  AUD-BOOKING-REJECTED          VALUE "BOOKING_REJECTED".
002900     88  AUD-BOOKING-PAID              VALUE "BOOKING_PAID".
003000     88  AUD-BOOKING-CANCELLED         VALUE "BOOKING_CANCELLED".
003100     88  AUD-BOOKING-REFUNDED          VALUE "BOOKING_REFUNDED".
003200
003300 05  AUD-DETAILS                   PIC X(60).
003400*                                   FREE TEXT
003500 05  AUD-CREATED                   PIC X(16).
003600*                                   TIMESTAMP
003700 05  FILLER                        PIC X(02).
