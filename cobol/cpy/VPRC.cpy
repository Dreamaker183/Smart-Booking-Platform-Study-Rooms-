000100* VPRC.CPYBK
000200*****************************************************************
000300* LINKAGE RECORD FOR CALL "BKGVPRC" - PRICING ENGINE
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* TAG     DATE        DEV     DESCRIPTION
000800*-----------------------------------------------------------------*
000900* RMB0019 06/05/1992  RMBCHK  ROOM BOOKING RFC-0188
001000*                     - INITIAL VERSION - DEFAULT AND PEAK_HOURS
001100*                       POLICIES ONLY.
001200*-----------------------------------------------------------------*
001300* RMB0044 19/09/1993  RMBPLN  ROOM BOOKING ENHANCEMENT RFC-0417
001400*                     - ADDED WEEKEND AND PEAK_WEEKEND CHAINED
001500*                       POLICIES.
001600*-----------------------------------------------------------------*
001700* RMB0140 RMBDRS  22/01/2015 - ROOM BOOKING RFC-1066
001800*                 - WIDENED WK-N-VPRC-HOURS FROM 3 TO 5 INTEGER
001900*                   DIGITS.  AT 3 DIGITS A SLOT OF 1000 HOURS OR
002000*                   MORE WRAPPED SILENTLY; CONFERENCE-CENTRE
002100*                   BOOKINGS (LEGAL PER THE REGISTRAR'S OFFICE)
002200*                   CAN RUN THAT LONG.
002300*-----------------------------------------------------------------*
002400* RMB0151 11/02/2015  RMBDRS  ROOM BOOKING RFC-1066
002500*                     - ADDED A SPLIT VIEW OF THE START-TS FIELD
002600*                       SO THE HOUR AND THE CALENDAR DATE CAN BE
002700*                       PICKED OFF DIRECTLY INSTEAD OF BY
002800*                       REFERENCE MODIFICATION AT EVERY CALL SITE.
002900*-----------------------------------------------------------------*
003000
003100 01  WK-C-VPRC-RECORD.
003200     05  WK-C-VPRC-INPUT.
003300         10  WK-C-VPRC-PRICING-POLICY   PIC X(12).
003400         10  WK-C-VPRC-START-TS         PIC X(16).
003500        10  WK-C-VPRC-START-TS-R  REDEFINES                  RMB0151
003600            WK-C-VPRC-START-TS.                                RMB0151
003700            15  WK-N-VPRC-TS-YEAR   PIC 9(04).                 RMB0151
003800            15  FILLER              PIC X(01).                 RMB0151
003900            15  WK-N-VPRC-TS-MONTH  PIC 9(02).                 RMB0151
004000            15  FILLER              PIC X(01).                 RMB0151
004100            15  WK-N-VPRC-TS-DAY    PIC 9(02).                 RMB0151
004200            15  FILLER              PIC X(01).                 RMB0151
004300            15  WK-N-VPRC-TS-HOUR   PIC 9(02).                 RMB0151
004400            15  FILLER              PIC X(03).                 RMB0151
004500         10  WK-N-VPRC-HOURS            PIC S9(05)V9(04) COMP-3.   RMB0140
004600*                                        SLOT LENGTH IN HOURS,
004700*                                        CARRIED TO 4 DECIMALS
004800         10  WK-N-VPRC-BASE-PRICE       PIC S9(05)V99 COMP-3.
004900*                                        RESOURCE HOURLY RATE
005000
005100     05  WK-C-VPRC-OUTPUT.
005200         10  WK-N-VPRC-PRICE            PIC S9(07)V99 COMP-3.
005300*                                        FINAL PRICE, ROUNDED
005400         10  WK-C-VPRC-ERROR-CD         PIC X(07).
005500         10  FILLER                     PIC X(03).
