000100* BKGBKG.CPYBK
000200*****************************************************************
000300* BOOKING RECORD
000400* FROM FILE BKGBKGF - STUDY ROOM BOOKING MASTER (OUTPUT, FINAL
000500* STATE OF EVERY BOOKING, ASCENDING BKG-ID)
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG     DATE        DEV     DESCRIPTION
001000*-----------------------------------------------------------------*
001100* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001200*-----------------------------------------------------------------*
001300* RMB0019 06/05/1992  RMBCHK  ROOM BOOKING RFC-0188
001400*                     - ADDED BKG-CREATED SO THE AUTO-APPROVE
001500*                       RULE CAN STAMP THE ORIGINAL REQUEST TIME
001600*                       SEPARATELY FROM ANY LATER STATUS CHANGE.
001700*-----------------------------------------------------------------*
001800* RMB0101 14/03/2000  RMBKTN  ROOM BOOKING RFC-0810
001900*                     - SPLIT BKG-STATUS OUT TO ITS OWN 10-BYTE
002000*                       FIELD (WAS PACKED WITH BKG-CREATED) SO
002100*                       THE STATE MACHINE CODES WOULD FIT.
002200*-----------------------------------------------------------------*
002300
002400 05  BKG-ID                        PIC 9(07).
002500*                                   BOOKING KEY - ASSIGNED
002600*                                   SEQUENTIALLY FROM 1
002700 05  BKG-USER-ID                   PIC 9(05).
002800*                                   REQUESTING USER
002900 05  BKG-RES-ID                    PIC 9(05).
003000*                                   BOOKED RESOURCE
003100
003200 05  BKG-START                     PIC X(16).
003300*                                   SLOT START TIMESTAMP
003400*                                   YYYY-MM-DD HH:MM
003500
003600 05  BKG-END                       PIC X(16).
003700*                                   SLOT END TIMESTAMP
003800
003900 05  BKG-PRICE                     PIC S9(07)V99.
004000*                                   COMPUTED PRICE
004100
004200 05  BKG-STATUS                    PIC X(10).
004300*                                   CURRENT LIFE-CYCLE STATUS
004400     88  BKG-STATUS-REQUESTED          VALUE "REQUESTED".
004500     88  BKG-STATUS-APPROVED           VALUE "APPROVED".
004600     88  BKG-STATUS-REJECTED           VALUE "REJECTED".
004700     88  BKG-STATUS-PAID               VALUE "PAID".
004800     88  BKG-STATUS-ACTIVE             VALUE "ACTIVE".
004900     88  BKG-STATUS-COMPLETED          VALUE "COMPLETED".
005000     88  BKG-STATUS-CANCELLED          VALUE "CANCELLED".
005100     88  BKG-STATUS-REFUNDED           VALUE "REFUNDED".
005200
005300 05  BKG-CREATED                   PIC X(16).
005400*                                   CREATION TIMESTAMP
005500
005600 05  FILLER                        PIC X(03).
005700*                                   RESERVED FOR FUTURE USE
