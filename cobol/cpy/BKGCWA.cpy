000100* BKGCWA.CPYBK
000200*****************************************************************
000300* COMMON WORK AREA - FILE STATUS SWITCHES AND RUN INDICATORS
000400* COPIED INTO THE WORKING-STORAGE SECTION OF EVERY PROGRAM IN
000500* THE BKG (STUDY ROOM BOOKING) SUITE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG     DATE        DEV     DESCRIPTION
001000*-----------------------------------------------------------------*
001100* RMB0001 11/02/1991  RMBCHK  ROOM BOOKING BATCH - INITIAL VERSION
001200*-----------------------------------------------------------------*
001300* RMB0044 19/09/1993  RMBPLN  ROOM BOOKING ENHANCEMENT RFC-0417
001400*                     - ADD WK-C-DUPLICATE-KEY CONDITION FOR
001500*                       FUTURE KEYED FILE CONVERSION.
001600*-----------------------------------------------------------------*
001700
001800 05  WK-C-FILE-STATUS             PIC X(02).
001900     88  WK-C-SUCCESSFUL              VALUE "00".
002000     88  WK-C-END-OF-FILE              VALUE "10".
002100     88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002200     88  WK-C-DUPLICATE-KEY             VALUE "22".
002300
002400 05  WK-C-FILE-STATUS-R  REDEFINES WK-C-FILE-STATUS.
002500     10  WK-C-FILE-STATUS-1        PIC X(01).
002600     10  WK-C-FILE-STATUS-2        PIC X(01).
002700
002800 05  WK-C-EOF-RESOURCE             PIC X(01) VALUE "N".
002900     88  WK-C-EOF-RESOURCE-YES         VALUE "Y".
003000 05  WK-C-EOF-TRANSACTION          PIC X(01) VALUE "N".
003100     88  WK-C-EOF-TRANSACTION-YES      VALUE "Y".
003200
003300 05  WK-N-SUBSCRIPT-CTR            PIC 9(04) COMP VALUE ZERO.
003400*                                   GENERAL-PURPOSE TABLE SUBSCRIPT
003500 05  FILLER                        PIC X(10).
